000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    REG2000.
000400 AUTHOR.        R F DELACROIX.
000500 INSTALLATION.  BRIDGEPHASE CONVENIENCE STORES - DATA CENTER.
000600 DATE-WRITTEN.  02/18/1988.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.  RESTRICTED TO AUTHORIZED
000900                PERSONNEL OF THE STORE OPERATIONS DEPARTMENT.
001000*
001100*****************************************************************
001200*                                                               *
001300*   REG2000 - STORE REGISTER TRANSACTION / RECEIPT               *
001400*                                                               *
001500*   REPLACES THE HAND-KEYED SALES SLIP.  LOADS THE PRODUCT       *
001600*   MASTER (REPLENISHED EARLIER BY RPL1000) INTO A WORKING       *
001700*   STORAGE TABLE, RUNS ONE TRANSACTION'S WORTH OF SCAN EVENTS   *
001800*   AGAINST IT, TAKES THE SINGLE PAYMENT RECORD, DECREMENTS THE  *
001900*   INVENTORY FOR EACH ITEM SOLD, AND PRINTS THE RECEIPT.  RUN   *
002000*   THIS STEP AFTER RPL1000 IN THE NIGHTLY/OPEN-OF-DAY STREAM.   *
002100*                                                                *
002200*****************************************************************
002300*
002400*    AMENDMENT HISTORY
002500*
002600*    DATE       INIT  TICKET    DESCRIPTION
002700*    ---------  ----  --------  -------------------------------
002800*    02/18/1988 RFD   REQ-0558  ORIGINAL PROGRAM.  ADAPTED FROM
002900*                               THE MNT1000 SCREEN-EDIT SKELETON
003000*                               (SCREEN SECTION DROPPED; DRIVEN
003100*                               OFF THE SCAN-EVENT AND PAYMENT
003200*                               FILES INSTEAD OF A TERMINAL).
003300*    09/30/1991 CJK   REQ-0612  FROZE TOTALS SEPARATELY FROM THE
003400*                               RUNNING LINE-ITEM SUMS SO A
003500*                               REPRINTED RECEIPT CANNOT DRIFT
003600*                               FROM WHAT WAS ACTUALLY CHARGED.
003700*    03/02/1991 TLM   REQ-0442  UPC WIDENED FROM 5 TO 10 BYTES,
003800*                               MATCHING RPL1000'S FEED CHANGE.
003900*    04/11/1994 RFD   REQ-0519  INSUFFICIENT-STOCK INDICATOR
004000*                               ADDED TO THE LINE ITEM TABLE; THE
004100*                               SALE STILL GOES THROUGH BUT THE
004200*                               SHORT CONDITION IS NOW CARRIED.
004300*    07/21/1999 CJK   Y2K-014   NO DATE FIELDS OF OUR OWN TO
004400*                               WINDOW, BUT CONFIRMED PM-LAST-
004500*                               REPLENISH-DATE PASSES THROUGH
004600*                               THE POST-SALE REWRITE UNCHANGED.
004700*    02/11/2002 CJK   REQ-0733  PAYMENT TEXT NOW ZERO-FILLED AND
004800*                               RIGHT-JUSTIFIED BEFORE THE
004900*                               NUMERIC TEST, SAME AS RPL1000;
005000*                               A SHORT AMOUNT USED TO TEST
005100*                               NON-NUMERIC AND ABORT THE RUN.
005150*    06/14/2003 TLM   REQ-0801  SPLIT THE PAYMENT EDIT INTO A
005160*                               THREE-PARAGRAPH PERFORM ... THRU
005170*                               RANGE (EDIT/ZERO-FILL/VALIDATE),
005180*                               AND ADDED A GO TO THE COMMON
005190*                               CLOSE-FILES PARAGRAPH WHEN A
005195*                               TRANSACTION DOES NOT PAY - SAME
005196*                               CALLING STYLE AS RPL1000, NO
005197*                               BUSINESS-RULE CHANGE.
005198*    09/08/2003 TLM   REQ-0814  PURCHASING'S CATALOG PROCESS WAS
005210*                               RETIRED AND THE STALE-ITEM REPORT
005220*                               DROPPED - SEE RPL1000 AND
005230*                               PRODMAST.CPY.  REMOVED PMT-STATUS
005240*                               AND PMT-LAST-REPLENISH-DATE FROM
005250*                               PRODUCT-MASTER-TABLE AND THE MOVES
005260*                               THAT LOADED/REWROTE THEM IN 157
005270*                               AND 337.
005280*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800*    NOT USED TODAY - CARRIED FORWARD AS SHOP STANDARD
005850*    BOILERPLATE SO A PRINTER EXCEPTION LISTING CAN BE ADDED TO
005860*    THIS JOB STEP WITHOUT TOUCHING THE CONFIGURATION SECTION.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500*    SCANEVT IS ONE REGISTER TRANSACTION'S WORTH OF UPC SCANS,
006600*    ONE UPC PER LINE, IN THE ORDER THE CLERK RANG THEM UP.
006700     SELECT SCANEVT   ASSIGN TO SCANEVT
006800                      ORGANIZATION IS LINE SEQUENTIAL
006900                      FILE STATUS IS SCANEVT-FILE-STATUS.
007000*
007100*    PAYMENT IS A SINGLE-RECORD FILE HOLDING THE AMOUNT TENDERED
007200*    FOR THIS TRANSACTION.  ONE LINE, READ ONCE, AT END OF SCAN.
007300     SELECT PAYMENT   ASSIGN TO PAYMENT
007400                      ORGANIZATION IS LINE SEQUENTIAL
007500                      FILE STATUS IS PAYMENT-FILE-STATUS.
007600*
007700*    SAME PRODUCT MASTER RPL1000 MAINTAINS.  ACCESS IS DYNAMIC
007800*    HERE BECAUSE WE BOTH READ IT SEQUENTIALLY (TO BUILD THE
007900*    TABLE AT 150) AND REWRITE IT RANDOM BY KEY (AT 337, AFTER
008000*    THE SALE IS DECREMENTED) - RPL1000 NEEDS ONLY RANDOM ACCESS
008100*    AND SAYS SO.
008200     SELECT PRODMAST  ASSIGN TO PRODMAST
008300                      ORGANIZATION IS INDEXED
008400                      ACCESS IS DYNAMIC
008500                      RECORD KEY IS PM-UPC
008600                      FILE STATUS IS PRODMAST-FILE-STATUS.
008700*
008800*    RCPTRPT IS THE PRINTED RECEIPT - FIXED 80-BYTE LINES,
008900*    WRITTEN IN ORDER AS THE TRANSACTION'S SALE IS TOTALLED.
009000     SELECT RCPTRPT   ASSIGN TO RCPTRPT
009100                      ORGANIZATION IS LINE SEQUENTIAL
009200                      FILE STATUS IS RCPTRPT-FILE-STATUS.
009300*
009400 DATA DIVISION.
009500*
009600 FILE SECTION.
009700*
009800*    ONE SCANNED UPC PER RECORD.  10 BYTES IS THE SAME UPC
009900*    WIDTH THE PRODUCT MASTER AND THE REPLENISHMENT FEED USE.
010000 FD  SCANEVT
010100     RECORD CONTAINS 20 CHARACTERS.
010200*
010300 01  SE-SCAN-LINE.
010400     05  SE-UPC                      PIC X(10).
010500     05  FILLER                      PIC X(10).
010600*
010700*    THE SINGLE PAYMENT LINE.  TEXT, NOT NUMERIC, BECAUSE IT
010800*    ARRIVES THE SAME WAY THE WAREHOUSE FEED'S PRICE FIELDS DO -
010900*    DOLLARS AND CENTS SEPARATED BY A DECIMAL POINT, NOT ALWAYS
011000*    RIGHT-JUSTIFIED.
011100 FD  PAYMENT
011200     RECORD CONTAINS 20 CHARACTERS.
011300*
011400 01  PY-PAYMENT-LINE.
011500     05  PY-AMOUNT-TEXT              PIC X(10).
011600     05  FILLER                      PIC X(10).
011700*
011800*    KEYED I-O RECORD AREA FOR PRODMAST - SAME SHAPE RPL1000
011900*    USES.  ONLY THE KEY IS BROKEN OUT HERE; THE FULL LAYOUT IS
012000*    COPYBOOK PRODMAST.CPY, MOVED IN AND OUT OF THIS AREA.
012100 FD  PRODMAST
012200     RECORD CONTAINS 70 CHARACTERS.
012300*
012400 01  PRODMAST-RECORD-AREA.
012500     05  PM-UPC                      PIC X(10).
012600     05  FILLER                      PIC X(60).
012700*
012800*    ONE PRINT LINE, 80 BYTES, WRITTEN FOR EVERY LINE OF THE
012900*    RECEIPT (HEADING, DETAIL, TOTALS) - THE SAME FIXED-WIDTH
013000*    PRINT-RECORD IDIOM THE SHOP USES FOR ANY REPORT.
013100 FD  RCPTRPT
013200     RECORD CONTAINS 80 CHARACTERS.
013300*
013400 01  RPT-LINE.
013500     05  RPT-LINE-TEXT               PIC X(78).
013600     05  FILLER                      PIC X(02).
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000*    STANDALONE COUNTERS, ALL COMP PER SHOP STANDARD - NONE OF
014100*    THESE IS EVER DISPLAYED, SO THERE IS NO REASON TO CARRY
014200*    THEM AS ZONED DECIMAL.
014300 77  MASTER-COUNT                 PIC 9(04)   COMP VALUE ZERO.
014400 77  LINE-ITEM-COUNT              PIC 9(03)   COMP VALUE ZERO.
014500 77  LEAD-SPACES                  PIC 9(02)   COMP VALUE ZERO.
014600 77  DIGIT-COUNT                  PIC 9(02)   COMP VALUE ZERO.
014700*
014800*    RUN SWITCHES.  TRANSACTION-STATUS-SWITCH CARRIES THE THREE
014900*    STATES A TRANSACTION CAN BE IN - NOT-STARTED, STARTED (SCANS
015000*    IN PROGRESS), PAID (TOTALS FROZEN, DECREMENT AND RECEIPT
015100*    MAY PROCEED) - AND IS NEVER COMPARED AGAINST ITS RAW LITERAL.
015200 01  SWITCHES.
015300     05  SCANEVT-EOF-SWITCH          PIC X       VALUE "N".
015400         88  SCANEVT-EOF                         VALUE "Y".
015500     05  PRODMAST-EOF-SWITCH         PIC X       VALUE "N".
015600         88  PRODMAST-EOF                        VALUE "Y".
015700     05  MASTER-FOUND-SWITCH         PIC X       VALUE "N".
015800         88  MASTER-FOUND                        VALUE "Y".
015900     05  LINE-ITEM-FOUND-SWITCH      PIC X       VALUE "N".
016000         88  LINE-ITEM-FOUND                     VALUE "Y".
016100     05  PAYMENT-VALID-SWITCH        PIC X       VALUE "Y".
016200         88  PAYMENT-VALID                       VALUE "Y".
016300     05  TRANSACTION-STATUS-SWITCH   PIC X       VALUE "N".
016400         88  TRANSACTION-NOT-STARTED             VALUE "N".
016500         88  TRANSACTION-STARTED                 VALUE "S".
016600         88  TRANSACTION-PAID                    VALUE "P".
016700     05  FILLER                      PIC X(04)   VALUE SPACES.
016800*
016900*    FILE STATUS BYTES FOR ALL FOUR FILES, EACH WITH THE
017000*    88-LEVELS THE PROCEDURE DIVISION ACTUALLY TESTS.  "02" ON
017100*    PRODMAST IS THE USUAL SHOP HABIT OF CARRYING THE DUPLICATE-
017200*    ALTERNATE-KEY CONDITION EVEN THOUGH NO ALTERNATE KEY IS
017300*    DEFINED ON THIS FILE.
017400 01  FILE-STATUS-FIELDS.
017500     05  SCANEVT-FILE-STATUS        PIC XX.
017600         88  SCANEVT-SUCCESSFUL             VALUE "00".
017700     05  PAYMENT-FILE-STATUS        PIC XX.
017800         88  PAYMENT-SUCCESSFUL             VALUE "00".
017900     05  PRODMAST-FILE-STATUS       PIC XX.
018000         88  PRODMAST-SUCCESSFUL            VALUE "00", "02".
018100         88  PRODMAST-NOT-FOUND             VALUE "23".
018200     05  RCPTRPT-FILE-STATUS        PIC XX.
018300         88  RCPTRPT-SUCCESSFUL             VALUE "00".
018400     05  FILLER                      PIC X(04)   VALUE SPACES.
018500*
018600*    THE PRODUCT MASTER RECORD LAYOUT, SHARED WITH RPL1000 -
018700*    COPIED HERE SO THE SINGLE RECORD AREA CAN BE MOVED INTO AND
018800*    OUT OF EVERY TABLE ENTRY BELOW.
018900     COPY PRODMAST.
019000*
019100*    THE LINE-ITEM RECORD AND RUNNING-TOTALS LAYOUT, SHARED WITH
019200*    NOTHING ELSE IN THIS RUN BUT KEPT AS ITS OWN COPYBOOK SINCE
019300*    A RECEIPT-REPRINT UTILITY WOULD NEED THE SAME SHAPE.
019400     COPY LINEITM.
019500*
019600*    THE ENTIRE PRODUCT MASTER, LOADED INTO MEMORY ONCE AT THE
019700*    START OF EACH TRANSACTION (SEE 150) SO EVERY SCAN CAN BE
019800*    ANSWERED WITH A SEARCH ALL INSTEAD OF A KEYED DISK READ -
019900*    THE ISAM-TO-TABLE SUBSTITUTION CALLED OUT FOR THIS SYSTEM.
020000*    2000 ENTRIES IS COMFORTABLY ABOVE THE STORE'S SKU COUNT.
020100 01  PRODUCT-MASTER-TABLE.
020200     05  PMT-ENTRY OCCURS 1 TO 2000 TIMES DEPENDING ON
020300                 MASTER-COUNT
020400                 ASCENDING KEY IS PMT-UPC
020500                 INDEXED BY PMT-IDX.
020600         10  PMT-UPC                 PIC X(10).
021000         10  PMT-NAME                PIC X(30).
021100         10  PMT-WHOLESALE-PRICE     PIC 9(05)V99.
021200         10  PMT-RETAIL-PRICE        PIC 9(05)V99.
021300         10  PMT-QUANTITY-ON-HAND    PIC S9(07).
021500         10  FILLER                  PIC X(09).
021600*
021700*    ONE ENTRY PER DISTINCT UPC SCANNED THIS TRANSACTION.  NOT
021800*    KEPT IN KEY ORDER (ITEMS ARE ADDED IN SCAN ORDER, AS THE
021900*    RECEIPT PRINTS THEM), SO IT IS SEARCHED WITH A PLAIN SERIAL
022000*    SEARCH, NOT SEARCH ALL.  200 LINES IS FAR MORE THAN ONE
022100*    CUSTOMER EVER RINGS UP.
022200 01  LINE-ITEM-TABLE.
022300     05  LIT-ENTRY OCCURS 1 TO 200 TIMES DEPENDING ON
022400                 LINE-ITEM-COUNT
022500                 INDEXED BY LIT-IDX.
022600         10  LIT-UPC                 PIC X(10).
022700         10  LIT-NAME                PIC X(30).
022800         10  LIT-PRICE               PIC 9(05)V99.
022900         10  LIT-QUANTITY            PIC 9(07).
023000         10  LIT-EXTENDED-PRICE      PIC 9(07)V99.
023100         10  LIT-STOCK-STATUS        PIC X(01).
023200             88  LIT-STOCK-SUFFICIENT        VALUE "Y".
023300             88  LIT-STOCK-SHORT             VALUE "N".
023400         10  FILLER                  PIC X(09).
023500*
023600*    THE PAYMENT TEXT SPLIT ON ITS DECIMAL POINT.  LIKE THE
023700*    PRICE FIELDS IN RPL1000, UNSTRING LEAVES EACH PIECE LEFT-
023800*    JUSTIFIED WITH TRAILING SPACES - SEE THE BANNER ON 312
023900*    BELOW FOR WHY THAT HAS TO BE FIXED BEFORE ANY NUMERIC TEST.
024000 01  PAYMENT-SPLIT-FIELDS.
024100     05  PAY-DOLLARS              PIC X(07).
024200     05  PAY-CENTS                PIC X(02).
024300     05  FILLER                      PIC X(01)   VALUE SPACE.
024400*
024500*    THE SAME TWO PIECES, RIGHT-JUSTIFIED AND ZERO-FILLED, FIT
024600*    TO BE NUMERIC-TESTED AND MOVED INTO A PIC 9 ITEM.
024700 01  PAYMENT-ZERO-FILL-FIELDS.
024800     05  PAY-DOLLARS-ZF           PIC X(07).
024900     05  PAY-CENTS-ZF             PIC X(02).
025000     05  FILLER                      PIC X(01)   VALUE SPACE.
025100*
025200*    A NUMERIC EDIT AREA REDEFINED AS ONE PIC 9(07)V99
025300*    ELEMENTARY ITEM, SO THE TWO ZERO-FILLED PIECES CAN BE
025400*    ASSEMBLED INTO A SINGLE DECIMAL AMOUNT WITHOUT AN INTRINSIC
025500*    FUNCTION - SAME TRICK RPL1000 USES FOR ITS PRICE FIELDS.
025600 01  PAYMENT-EDIT-AREA.
025700     05  PAY-WHOLE-ED             PIC 9(07).
025800     05  PAY-CENTS-ED             PIC 9(02).
025900 01  PAY-AMOUNT REDEFINES PAYMENT-EDIT-AREA
026000                                     PIC 9(07)V99.
026100*
026200*    HOLDS THE TEXT OF WHATEVER WENT WRONG, FOR USE BY ANY
026300*    FUTURE DIAGNOSTIC DISPLAY - CARRIED AS SHOP HABIT ALONGSIDE
026400*    RPL1000'S IDENTICAL FIELD, EVEN THOUGH TODAY'S ERROR PATHS
026500*    HERE DISPLAY THEIR MESSAGE DIRECTLY.
026600 01  ERROR-MESSAGE                PIC X(60)   VALUE SPACES.
026700*
026800*    THE EIGHT PRINT-LINE RECORDS BELOW ARE THE RECEIPT, ONE
026900*    01-LEVEL PER LINE TYPE, EACH EXACTLY 80 BYTES SO A STRAIGHT
027000*    WRITE RPT-LINE FROM EACH ONE NEVER TRUNCATES OR
027100*    TRAILING-PADS SHORT.  LAID OUT IN THE ORDER THEY PRINT.
027200 01  TITLE-LINE.
027300     05  FILLER                      PIC X(29)
027400         VALUE "BridgePhase Convenience Store".
027500     05  FILLER                      PIC X(51)   VALUE SPACES.
027600*
027700 01  SEPARATOR-LINE.
027800     05  FILLER                      PIC X(29)
027900         VALUE "-----------------------------".
028000     05  FILLER                      PIC X(51)   VALUE SPACES.
028100*
028200*    A BLANK SPACER LINE BETWEEN THE HEADING BLOCK AND THE
028300*    DETAIL LINES - NO FIELDS, JUST 80 BYTES OF SPACE.
028400 01  BLANK-LINE                   PIC X(80)   VALUE SPACES.
028500*
028600 01  COUNT-LINE.
028700     05  FILLER                      PIC X(23)
028800         VALUE "Total Products Bought: ".
028900     05  RL-TOTAL-COUNT-ED           PIC ZZZZZZ9.
029000     05  FILLER                      PIC X(50)   VALUE SPACES.
029100*
029200*    ONE DETAIL LINE PER DISTINCT ITEM ON THE RECEIPT - QUANTITY,
029300*    NAME, UNIT PRICE, EXTENDED PRICE.  BOTH PRICE FIELDS CARRY A
029400*    FLOATING DOLLAR SIGN, THE SAME MONEY-EDIT HABIT THE SHOP
029500*    USES ON EVERY PRINTED REPORT.
029600 01  DETAIL-LINE.
029700     05  RL-QUANTITY-ED              PIC ZZZZZZ9.
029800     05  FILLER                      PIC X(01)   VALUE SPACE.
029900     05  RL-NAME                     PIC X(30).
030000     05  FILLER                      PIC X(03)   VALUE " @ ".
030100     05  RL-UNIT-PRICE-ED            PIC $$$,$$9.99.
030200     05  FILLER                      PIC X(02)   VALUE ": ".
030300     05  RL-EXTENDED-PRICE-ED        PIC $$,$$$,$$9.99.
030400     05  FILLER                      PIC X(14)   VALUE SPACES.
030500*
030600 01  TOTAL-LINE.
030700     05  FILLER                      PIC X(07)   VALUE "Total: ".
030800     05  RL-TOTAL-AMOUNT-ED          PIC $$,$$$,$$9.99.
030900     05  FILLER                      PIC X(60)   VALUE SPACES.
031000*
031100 01  PAID-LINE.
031200     05  FILLER                      PIC X(06)   VALUE "Paid: ".
031300     05  RL-AMOUNT-PAID-ED           PIC $$,$$$,$$9.99.
031400     05  FILLER                      PIC X(61)   VALUE SPACES.
031500*
031600 01  CHANGE-LINE.
031700     05  FILLER                      PIC X(08)   VALUE "Change: ".
031800     05  RL-CHANGE-DUE-ED            PIC $$,$$$,$$9.99.
031900     05  FILLER                      PIC X(59)   VALUE SPACES.
032000*
032100 PROCEDURE DIVISION.
032200*
032300*****************************************************************
032400*   000-RUN-REGISTER-TRANSACTION                                *
032500*                                                               *
032600*   MAIN LINE.  OPENS ALL FOUR FILES, BEGINS THE TRANSACTION,    *
032700*   LOADS THE PRODUCT MASTER TABLE, RUNS EVERY SCAN EVENT, TAKES *
032800*   THE PAYMENT, AND - ONLY IF THE PAYMENT WAS SUFFICIENT - *
032900*   DECREMENTS INVENTORY AND PRINTS THE RECEIPT.  A TRANSACTION  *
033000*   THAT DOES NOT PAY FALLS THROUGH TO 000-CLOSE-FILES VIA A     *
033100*   GO TO RATHER THAN NESTING THE DECREMENT/PRINT STEPS ONE MORE *
033200*   LEVEL INSIDE AN ELSE - THE SAME EARLY-OUT STYLE RPL1000 USES *
033300*   FOR ITS OWN ABORT CONDITIONS.                                *
033400*****************************************************************
033500 000-RUN-REGISTER-TRANSACTION.
033600*
033700     OPEN INPUT SCANEVT
033800                PAYMENT
033900          I-O   PRODMAST
034000          OUTPUT RCPTRPT.
034100     PERFORM 100-BEGIN-TRANSACTION.
034200     PERFORM 150-LOAD-PRODUCT-MASTER-TABLE.
034300     PERFORM 160-READ-SCAN-EVENT.
034400     PERFORM 200-PROCESS-SCAN-EVENT UNTIL SCANEVT-EOF.
034500     PERFORM 250-READ-PAYMENT-RECORD.
034600     PERFORM 300-PROCESS-PAYMENT.
034700     IF NOT TRANSACTION-PAID
034800         DISPLAY "REG2000 - TRANSACTION NOT PAID - "
034900             "RECEIPT NOT PRINTED"
035000         GO TO 000-CLOSE-FILES.
035100     PERFORM 330-DECREMENT-PRODUCT-MASTER.
035200     PERFORM 400-PRINT-RECEIPT-REPORT.
035300*
035400*    COMMON CLOSE/STOP FOR BOTH THE NORMAL PATH AND THE
035500*    NOT-PAID EARLY-OUT ABOVE.
035600 000-CLOSE-FILES.
035700*
035800     CLOSE SCANEVT
035900           PAYMENT
036000           PRODMAST
036100           RCPTRPT.
036200     STOP RUN.
036300*
036400*****************************************************************
036500*   100-BEGIN-TRANSACTION                                       *
036600*                                                               *
036700*   STARTS A NEW TRANSACTION.  REJECTS AN ATTEMPT TO BEGIN ONE    *
036800*   THAT IS ALREADY OPEN RATHER THAN SILENTLY RESETTING IT - A    *
036900*   DOUBLE BEGIN SUGGESTS A BAD RUN DECK, NOT A NEW CUSTOMER.     *
037000*****************************************************************
037100 100-BEGIN-TRANSACTION.
037200*
037300     IF TRANSACTION-STARTED
037400         DISPLAY "REG2000 - TRANSACTION ALREADY OPEN - "
037500             "BEGIN REJECTED"
037600     ELSE
037700         MOVE ZERO TO LINE-ITEM-COUNT
037800         SET TRANSACTION-STARTED TO TRUE
037900     END-IF.
038000*
038100*****************************************************************
038200*   150-LOAD-PRODUCT-MASTER-TABLE                               *
038300*                                                                *
038400*   BULK-LOADS THE INDEXED PRODMAST FILE INTO PRODUCT-MASTER-     *
038500*   TABLE IN ASCENDING UPC ORDER, USING A START AT LOW-VALUES      *
038600*   FOLLOWED BY SEQUENTIAL READ NEXT - THE STANDARD WAY THIS SHOP  *
038700*   EMPTIES AN INDEXED FILE INTO A WORKING-STORAGE TABLE WHEN IT   *
038800*   NEEDS THE WHOLE FILE IN MEMORY FOR REPEATED LOOKUP.  AN EMPTY  *
038900*   MASTER (START FAILS) IS LEGAL - NOTHING TO SCAN WOULD MATCH    *
039000*   ANYWAY.                                                       *
039100*****************************************************************
039200 150-LOAD-PRODUCT-MASTER-TABLE.
039300*
039400     MOVE ZERO TO MASTER-COUNT.
039500     MOVE LOW-VALUES TO PM-UPC.
039600     START PRODMAST KEY IS NOT LESS THAN PM-UPC
039700         INVALID KEY
039800             MOVE "Y" TO PRODMAST-EOF-SWITCH
039900     END-START.
040000     IF NOT PRODMAST-EOF
040100         PERFORM 155-READ-PRODUCT-MASTER-SEQ
040200         PERFORM 157-ADD-TABLE-ENTRY UNTIL PRODMAST-EOF
040300     END-IF.
040400*
040500*****************************************************************
040600*   155-READ-PRODUCT-MASTER-SEQ                                 *
040700*                                                                *
040800*   ONE SEQUENTIAL READ AGAINST PRODMAST IN KEY ORDER, FEEDING     *
040900*   THE LOAD LOOP ABOVE.                                          *
041000*****************************************************************
041100 155-READ-PRODUCT-MASTER-SEQ.
041200*
041300     READ PRODMAST NEXT RECORD INTO PRODUCT-MASTER-RECORD
041400         AT END
041500             MOVE "Y" TO PRODMAST-EOF-SWITCH
041600     END-READ.
041700*
041800*****************************************************************
041900*   157-ADD-TABLE-ENTRY                                         *
042000*                                                                *
042100*   COPIES ONE MASTER RECORD INTO THE NEXT TABLE SLOT AND READS    *
042200*   THE NEXT ONE.  THE TABLE IS LOADED IN THE SAME ASCENDING-KEY   *
042300*   ORDER THE FILE IS IN, SO THE ASCENDING KEY CLAUSE ON PMT-      *
042400*   ENTRY IS SATISFIED WITHOUT A SEPARATE SORT STEP.               *
042500*****************************************************************
042600 157-ADD-TABLE-ENTRY.
042700*
042800     ADD 1 TO MASTER-COUNT.
042900     MOVE PM-UPC                 TO PMT-UPC (MASTER-COUNT).
043100     MOVE PM-NAME                TO PMT-NAME (MASTER-COUNT).
043200     MOVE PM-WHOLESALE-PRICE     TO
043300             PMT-WHOLESALE-PRICE (MASTER-COUNT).
043400     MOVE PM-RETAIL-PRICE        TO
043500             PMT-RETAIL-PRICE (MASTER-COUNT).
043600     MOVE PM-QUANTITY-ON-HAND    TO
043700             PMT-QUANTITY-ON-HAND (MASTER-COUNT).
044000     PERFORM 155-READ-PRODUCT-MASTER-SEQ.
044100*
044200*****************************************************************
044300*   160-READ-SCAN-EVENT                                        *
044400*                                                                *
044500*   READS ONE SCANNED UPC FROM SCANEVT.                           *
044600*****************************************************************
044700 160-READ-SCAN-EVENT.
044800*
044900     READ SCANEVT
045000         AT END
045100             MOVE "Y" TO SCANEVT-EOF-SWITCH
045200     END-READ.
045300*
045400*****************************************************************
045500*   200-PROCESS-SCAN-EVENT                                      *
045600*                                                                *
045700*   ONE PASS OF THE SCAN LOOP.  A BLANK UPC IS IGNORED (NOT       *
045800*   FATAL - A SHORT SCAN LINE SHOULD NOT ABORT THE WHOLE SALE),    *
045900*   AS IS A SCAN ARRIVING BEFORE 100-BEGIN-TRANSACTION HAS RUN.    *
046000*   A UPC FOUND ON THE MASTER EITHER STARTS A NEW LINE ITEM OR     *
046100*   ADDS ONE MORE UNIT TO AN EXISTING ONE; A UPC NOT ON THE        *
046200*   MASTER IS REPORTED AND SKIPPED.                                *
046300*****************************************************************
046400 200-PROCESS-SCAN-EVENT.
046500*
046600     IF SE-UPC = SPACES
046700         DISPLAY "REG2000 - SCAN EVENT HAS A MISSING UPC - "
046800             "IGNORED"
046900     ELSE
047000         IF NOT TRANSACTION-STARTED
047100             DISPLAY "REG2000 - SCAN REJECTED - NO TRANSACTION "
047200                 "IN PROGRESS"
047300         ELSE
047400             PERFORM 210-SEARCH-PRODUCT-MASTER-TABLE
047500             IF MASTER-FOUND
047600                 PERFORM 215-SEARCH-LINE-ITEM-TABLE
047700                 IF LINE-ITEM-FOUND
047800                     PERFORM 230-UPDATE-LINE-ITEM
047900                 ELSE
048000                     PERFORM 220-ADD-LINE-ITEM
048100                 END-IF
048200             ELSE
048300                 DISPLAY "REG2000 - UPC NOT FOUND IN PRODUCT "
048400                     "MASTER - " SE-UPC
048500             END-IF
048600         END-IF
048700     END-IF.
048800     PERFORM 160-READ-SCAN-EVENT.
048900*
049000*****************************************************************
049100*   210-SEARCH-PRODUCT-MASTER-TABLE                             *
049200*                                                                *
049300*   BINARY SEARCH OF THE PRODUCT MASTER TABLE BY UPC.  THE TABLE  *
049400*   IS LOADED IN ASCENDING KEY ORDER (SEE 150) SO SEARCH ALL IS    *
049500*   VALID - THIS IS THE DIRECT REPLACEMENT FOR A KEYED RANDOM      *
049600*   READ AGAINST THE INDEXED FILE ITSELF.                         *
049700*****************************************************************
049800 210-SEARCH-PRODUCT-MASTER-TABLE.
049900*
050000     MOVE "N" TO MASTER-FOUND-SWITCH.
050100     SEARCH ALL PMT-ENTRY
050200         AT END
050300             MOVE "N" TO MASTER-FOUND-SWITCH
050400         WHEN PMT-UPC (PMT-IDX) = SE-UPC
050500             MOVE "Y" TO MASTER-FOUND-SWITCH
050600     END-SEARCH.
050700*
050800*****************************************************************
050900*   215-SEARCH-LINE-ITEM-TABLE                                  *
051000*                                                                *
051100*   PLAIN SERIAL SEARCH OF THE LINE ITEM TABLE - IT IS BUILT IN    *
051200*   SCAN ORDER, NOT KEY ORDER, SO SEARCH ALL DOES NOT APPLY.       *
051300*   SKIPPED ENTIRELY WHEN THE TABLE IS STILL EMPTY.                *
051400*****************************************************************
051500 215-SEARCH-LINE-ITEM-TABLE.
051600*
051700     MOVE "N" TO LINE-ITEM-FOUND-SWITCH.
051800     IF LINE-ITEM-COUNT > 0
051900         SET LIT-IDX TO 1
052000         SEARCH LIT-ENTRY
052100             AT END
052200                 MOVE "N" TO LINE-ITEM-FOUND-SWITCH
052300             WHEN LIT-UPC (LIT-IDX) = SE-UPC
052400                 MOVE "Y" TO LINE-ITEM-FOUND-SWITCH
052500         END-SEARCH
052600     END-IF.
052700*
052800*****************************************************************
052900*   220-ADD-LINE-ITEM                                          *
053000*                                                                *
053100*   FIRST TIME THIS UPC HAS BEEN SCANNED THIS TRANSACTION - ADDS   *
053200*   A NEW LINE ITEM AT QUANTITY 1, PRICED AT THE MASTER'S CURRENT  *
053300*   RETAIL PRICE (NOT WHATEVER PRICE WAS IN EFFECT LAST TIME THE   *
053400*   ITEM WAS SOLD).                                                *
053500*****************************************************************
053600 220-ADD-LINE-ITEM.
053700*
053800     ADD 1 TO LINE-ITEM-COUNT.
053900     SET LIT-IDX TO LINE-ITEM-COUNT.
054000     MOVE SE-UPC                    TO LIT-UPC (LIT-IDX).
054100     MOVE PMT-NAME (PMT-IDX)        TO LIT-NAME (LIT-IDX).
054200     MOVE PMT-RETAIL-PRICE (PMT-IDX) TO LIT-PRICE (LIT-IDX).
054300     MOVE 1                         TO LIT-QUANTITY (LIT-IDX).
054400     PERFORM 240-COMPUTE-EXTENDED-PRICE.
054500     PERFORM 245-SET-STOCK-STATUS.
054600*
054700*****************************************************************
054800*   230-UPDATE-LINE-ITEM                                        *
054900*                                                                *
055000*   SAME UPC SCANNED AGAIN - ADDS ONE MORE UNIT TO THE EXISTING    *
055100*   LINE ITEM AND REFRESHES ITS NAME/PRICE FROM THE MASTER IN      *
055200*   CASE EITHER CHANGED SINCE THE FIRST SCAN OF THE TRANSACTION.   *
055300*****************************************************************
055400 230-UPDATE-LINE-ITEM.
055500*
055600     MOVE PMT-NAME (PMT-IDX)        TO LIT-NAME (LIT-IDX).
055700     MOVE PMT-RETAIL-PRICE (PMT-IDX) TO LIT-PRICE (LIT-IDX).
055800     ADD 1 TO LIT-QUANTITY (LIT-IDX).
055900     PERFORM 240-COMPUTE-EXTENDED-PRICE.
056000     PERFORM 245-SET-STOCK-STATUS.
056100*
056200*****************************************************************
056300*   240-COMPUTE-EXTENDED-PRICE                                  *
056400*                                                                *
056500*   QUANTITY TIMES UNIT PRICE FOR THE CURRENT LINE ITEM.           *
056600*****************************************************************
056700 240-COMPUTE-EXTENDED-PRICE.
056800*
056900     COMPUTE LIT-EXTENDED-PRICE (LIT-IDX) =
057000             LIT-PRICE (LIT-IDX) * LIT-QUANTITY (LIT-IDX).
057100*
057200*****************************************************************
057300*   245-SET-STOCK-STATUS                                       *
057400*                                                                *
057500*   FLAGS THE LINE ITEM SHORT IF THE QUANTITY SOLD SO FAR THIS     *
057600*   TRANSACTION EXCEEDS WHAT THE MASTER SHOWS ON HAND.  THE SALE    *
057700*   STILL GOES THROUGH - THIS IS AN INDICATOR FOR THE RECEIPT,     *
057800*   NOT A HARD STOP, SINCE A REGISTER CANNOT REFUSE A SALE THE      *
057900*   CUSTOMER IS ALREADY STANDING AT THE COUNTER FOR.                *
058000*****************************************************************
058100 245-SET-STOCK-STATUS.
058200*
058300     IF LIT-QUANTITY (LIT-IDX) > PMT-QUANTITY-ON-HAND (PMT-IDX)
058400         SET LIT-STOCK-SHORT TO TRUE
058500     ELSE
058600         SET LIT-STOCK-SUFFICIENT TO TRUE
058700     END-IF.
058800*
058900*****************************************************************
059000*   250-READ-PAYMENT-RECORD                                     *
059100*                                                                *
059200*   READS THE SINGLE PAYMENT LINE.  AN EMPTY FILE (NO PAYMENT AT   *
059300*   ALL) IS TREATED AS SPACES, WHICH 310 WILL THEN REJECT AS NOT   *
059400*   NUMERIC RATHER THAN THE PROGRAM ABENDING ON A MISSING RECORD.  *
059500*****************************************************************
059600 250-READ-PAYMENT-RECORD.
059700*
059800     READ PAYMENT
059900         AT END
060000             MOVE SPACES TO PY-AMOUNT-TEXT
060100     END-READ.
060200*
060300*****************************************************************
060400*   300-PROCESS-PAYMENT                                        *
060500*                                                                *
060600*   EDITS THE TENDERED AMOUNT AND, IF IT IS A VALID NUMBER,        *
060700*   FREEZES THE TRANSACTION TOTALS AGAINST IT.  A TRANSACTION      *
060800*   ALREADY PAID REJECTS A SECOND PAYMENT OUTRIGHT - SEE THE        *
060900*   AMENDMENT LOG FOR WHY THE FROZEN TOTALS MUST NEVER DRIFT.       *
061000*****************************************************************
061100 300-PROCESS-PAYMENT.
061200*
061300     IF TRANSACTION-PAID
061400         DISPLAY "REG2000 - TRANSACTION ALREADY PAID"
061500     ELSE
061600         PERFORM 310-EDIT-PAYMENT-AMOUNT THRU 315-VALIDATE-PAYMENT-AMOUNT
061700         IF PAYMENT-VALID
061800             PERFORM 320-FREEZE-TRANSACTION-TOTALS
061900         ELSE
062000             DISPLAY "REG2000 - INVALID PAYMENT AMOUNT"
062100         END-IF
062200     END-IF.
062300*
062400*****************************************************************
062500*   310-EDIT-PAYMENT-AMOUNT  THRU  315-VALIDATE-PAYMENT-AMOUNT   *
062600*                                                                *
062700*   ONE LOGICAL STEP, SPLIT ACROSS THREE PARAGRAPHS AND           *
062800*   PERFORMED AS A SINGLE THRU RANGE FROM 300-PROCESS-PAYMENT -    *
062900*   THE SAME PATTERN RPL1000 USES FOR ITS PRICE FIELDS:            *
063000*                                                                 *
063100*       310 SPLITS THE PAYMENT TEXT ON ITS DECIMAL POINT;         *
063200*       312 RIGHT-JUSTIFIES AND ZERO-FILLS BOTH PIECES;           *
063300*       315 NUMERIC-TESTS THE RESULT AND, IF GOOD, MOVES IT       *
063400*           INTO PAY-WHOLE-ED/PAY-CENTS-ED FOR USE VIA      *
063500*           THE PAY-AMOUNT REDEFINES.                          *
063600*                                                                 *
063700*   CONTROL FALLS FROM 310 INTO 312 INTO 315 IN LINE-NUMBER        *
063800*   ORDER - NONE OF THE THREE PERFORM ONE ANOTHER.                *
063900*****************************************************************
064000 310-EDIT-PAYMENT-AMOUNT.
064100*
064200     MOVE "Y" TO PAYMENT-VALID-SWITCH.
064300     MOVE SPACES TO PAY-DOLLARS PAY-CENTS.
064400     UNSTRING PY-AMOUNT-TEXT DELIMITED BY "."
064500         INTO PAY-DOLLARS PAY-CENTS
064600         ON OVERFLOW
064700             MOVE "N" TO PAYMENT-VALID-SWITCH
064800     END-UNSTRING.
064900*
065000*    THE PAYMENT TEXT LEAVES THE DOLLARS AND CENTS PIECES LEFT-
065100*    JUSTIFIED IN THEIR UNSTRING TARGETS, JUST LIKE RPL1000'S
065200*    PRICE FIELDS.  RIGHT-JUSTIFY EACH PIECE INTO A ZERO-FILLED
065300*    FIELD HERE, BEFORE 315 TESTS OR MOVES IT.  RUNS EVEN IF 310
065400*    ALREADY FLAGGED THE PAYMENT INVALID - HARMLESS, SINCE 315
065500*    CHECKS PAYMENT-VALID BEFORE DOING ANYTHING WITH THE RESULT.
065600 312-ZERO-FILL-PAYMENT-AMOUNT.
065700*
065800     MOVE ZEROS TO PAY-DOLLARS-ZF.
065900     MOVE ZERO  TO LEAD-SPACES.
066000     INSPECT PAY-DOLLARS TALLYING LEAD-SPACES FOR ALL SPACE.
066100     COMPUTE DIGIT-COUNT = 7 - LEAD-SPACES.
066200     IF DIGIT-COUNT > 0 AND DIGIT-COUNT NOT > 7
066300         MOVE PAY-DOLLARS (1:DIGIT-COUNT)
066400             TO PAY-DOLLARS-ZF (8 - DIGIT-COUNT:DIGIT-COUNT)
066500     ELSE
066600         MOVE "N" TO PAYMENT-VALID-SWITCH
066700     END-IF.
066800     MOVE ZEROS TO PAY-CENTS-ZF.
066900     MOVE ZERO  TO LEAD-SPACES.
067000     INSPECT PAY-CENTS TALLYING LEAD-SPACES FOR ALL SPACE.
067100     COMPUTE DIGIT-COUNT = 2 - LEAD-SPACES.
067200     IF DIGIT-COUNT > 0 AND DIGIT-COUNT NOT > 2
067300         MOVE PAY-CENTS (1:DIGIT-COUNT)
067400             TO PAY-CENTS-ZF (3 - DIGIT-COUNT:DIGIT-COUNT)
067500     ELSE
067600         MOVE "N" TO PAYMENT-VALID-SWITCH
067700     END-IF.
067800*
067900*    LAST LEG OF THE 310-THRU-315 RANGE.  IF ANYTHING UPSTREAM
068000*    ALREADY FAILED THE PAYMENT, DO NOTHING FURTHER - THE INVALID
068100*    PAYMENT MESSAGE IN 300-PROCESS-PAYMENT WILL ALREADY FIRE.
068200 315-VALIDATE-PAYMENT-AMOUNT.
068300*
068400     IF PAYMENT-VALID
068500         IF PAY-DOLLARS-ZF NOT NUMERIC
068600             OR PAY-CENTS-ZF NOT NUMERIC
068700             MOVE "N" TO PAYMENT-VALID-SWITCH
068800         ELSE
068900             MOVE PAY-DOLLARS-ZF TO PAY-WHOLE-ED
069000             MOVE PAY-CENTS-ZF  TO PAY-CENTS-ED
069100         END-IF
069200     END-IF.
069300*
069400*****************************************************************
069500*   320-FREEZE-TRANSACTION-TOTALS                               *
069600*                                                                *
069700*   SUMS EVERY LINE ITEM INTO WT-TOTAL-COUNT/WT-TOTAL-AMOUNT,      *
069800*   THEN COMPARES THE PAYMENT AGAINST THE TOTAL.  IF THE PAYMENT   *
069900*   COVERS THE SALE THE TOTALS ARE FROZEN (SEE 09/30/1991 ON THE    *
070000*   AMENDMENT LOG FOR WHY THIS MUST NOT RE-COMPUTE ON A REPRINT)    *
070100*   AND THE TRANSACTION MOVES TO PAID; OTHERWISE NOTHING IS         *
070200*   FROZEN AND THE TRANSACTION STAYS STARTED.                       *
070300*****************************************************************
070400 320-FREEZE-TRANSACTION-TOTALS.
070500*
070600     MOVE ZERO TO WT-TOTAL-COUNT WT-TOTAL-AMOUNT.
070700     IF LINE-ITEM-COUNT > 0
070800         PERFORM 325-ACCUMULATE-LINE-ITEM
070900             VARYING LIT-IDX FROM 1 BY 1
071000             UNTIL LIT-IDX > LINE-ITEM-COUNT
071100     END-IF.
071200     IF PAY-AMOUNT < WT-TOTAL-AMOUNT
071300         DISPLAY "REG2000 - INSUFFICIENT PAYMENT - "
071400             "TRANSACTION NOT PAID"
071500     ELSE
071600         MOVE PAY-AMOUNT TO WT-AMOUNT-PAID
071700         COMPUTE WT-CHANGE-DUE = WT-AMOUNT-PAID - WT-TOTAL-AMOUNT
071800         SET TRANSACTION-PAID TO TRUE
071900     END-IF.
072000*
072100*****************************************************************
072200*   325-ACCUMULATE-LINE-ITEM                                    *
072300*                                                                *
072400*   ADDS ONE LINE ITEM'S QUANTITY AND EXTENDED PRICE INTO THE      *
072500*   RUNNING TOTALS - ONE PASS PER ENTRY IN LINE-ITEM-TABLE.        *
072600*****************************************************************
072700 325-ACCUMULATE-LINE-ITEM.
072800*
072900     ADD LIT-QUANTITY (LIT-IDX)       TO WT-TOTAL-COUNT.
073000     ADD LIT-EXTENDED-PRICE (LIT-IDX) TO WT-TOTAL-AMOUNT.
073100*
073200*****************************************************************
073300*   330-DECREMENT-PRODUCT-MASTER                                *
073400*                                                                *
073500*   ONE PASS PER LINE ITEM, SUBTRACTING THE QUANTITY SOLD FROM      *
073600*   ON-HAND AND REWRITING THE MASTER.  RUNS ONLY AFTER THE           *
073700*   TRANSACTION HAS REACHED PAID (SEE 000-RUN-REGISTER-                *
073800*   TRANSACTION) - INVENTORY IS NEVER TOUCHED FOR AN UNPAID SALE.     *
073900*   ITEMS ARE DECREMENTED IN THE SAME SCAN ORDER THEY WERE RUNG       *
074000*   UP, NOT SORTED BY UPC.                                            *
074100*****************************************************************
074200 330-DECREMENT-PRODUCT-MASTER.
074300*
074400     IF LINE-ITEM-COUNT > 0
074500         PERFORM 335-DECREMENT-ONE-ITEM
074600             VARYING LIT-IDX FROM 1 BY 1
074700             UNTIL LIT-IDX > LINE-ITEM-COUNT
074800     END-IF.
074900*
075000*****************************************************************
075100*   335-DECREMENT-ONE-ITEM                                      *
075200*                                                                *
075300*   LOOKS UP THE LINE ITEM'S UPC IN THE PRODUCT MASTER TABLE         *
075400*   (SEARCH ALL, SAME AS 210) AND SUBTRACTS THE QUANTITY SOLD        *
075500*   FROM ON-HAND IN THE TABLE, THEN REWRITES THE DISK RECORD.         *
075600*   A UPC THAT VANISHED FROM THE MASTER BETWEEN THE SCAN AND THE      *
075700*   DECREMENT (SHOULD NOT HAPPEN IN ONE REGISTER RUN) IS REPORTED     *
075800*   RATHER THAN ABENDING.                                              *
075900*****************************************************************
076000 335-DECREMENT-ONE-ITEM.
076100*
076200     SEARCH ALL PMT-ENTRY
076300         AT END
076400             DISPLAY "REG2000 - UPC NOT ON MASTER AT DECREMENT - "
076500                 LIT-UPC (LIT-IDX)
076600         WHEN PMT-UPC (PMT-IDX) = LIT-UPC (LIT-IDX)
076700             SUBTRACT LIT-QUANTITY (LIT-IDX) FROM
076800                     PMT-QUANTITY-ON-HAND (PMT-IDX)
076900             PERFORM 337-REWRITE-PRODUCT-MASTER
077000     END-SEARCH.
077100*
077200*****************************************************************
077300*   337-REWRITE-PRODUCT-MASTER                                  *
077400*                                                                *
077500*   COPIES THE TABLE ENTRY (NOW HOLDING THE DECREMENTED ON-HAND)    *
077600*   BACK INTO THE FD RECORD AREA AND REWRITES THE INDEXED FILE BY    *
077700*   ITS KEY - THE ONLY PLACE IN THIS PROGRAM THAT WRITES TO DISK.     *
077800*****************************************************************
077900 337-REWRITE-PRODUCT-MASTER.
078000*
078100     MOVE PMT-UPC (PMT-IDX)              TO PM-UPC.
078300     MOVE PMT-NAME (PMT-IDX)             TO PM-NAME.
078400     MOVE PMT-WHOLESALE-PRICE (PMT-IDX)  TO PM-WHOLESALE-PRICE.
078500     MOVE PMT-RETAIL-PRICE (PMT-IDX)     TO PM-RETAIL-PRICE.
078600     MOVE PMT-QUANTITY-ON-HAND (PMT-IDX) TO PM-QUANTITY-ON-HAND.
078900     REWRITE PRODMAST-RECORD-AREA FROM PRODUCT-MASTER-RECORD
079000         INVALID KEY
079100             DISPLAY "REG2000 - REWRITE ERROR ON PRODMAST FOR "
079200                 PM-UPC
079300             DISPLAY "REG2000 - FILE STATUS " PRODMAST-FILE-STATUS.
079400*
079500*****************************************************************
079600*   400-PRINT-RECEIPT-REPORT                                    *
079700*                                                                *
079800*   PRINTS THE RECEIPT - HEADING, ONE DETAIL LINE PER LINE ITEM,    *
079900*   AND THE FOOTER.  GUARDED A SECOND TIME ON TRANSACTION-PAID        *
080000*   EVEN THOUGH 000-RUN-REGISTER-TRANSACTION ALREADY CHECKED IT -     *
080100*   THIS PARAGRAPH MUST NEVER PRINT AN UNPAID RECEIPT NO MATTER       *
080200*   WHO ENDS UP CALLING IT.                                           *
080300*****************************************************************
080400 400-PRINT-RECEIPT-REPORT.
080500*
080600     IF NOT TRANSACTION-PAID
080700         DISPLAY "REG2000 - CANNOT PRINT - TRANSACTION NOT PAID"
080800     ELSE
080900         PERFORM 410-PRINT-RECEIPT-HEADING
081000         IF LINE-ITEM-COUNT > 0
081100             PERFORM 420-PRINT-LINE-ITEM-DETAIL
081200                 VARYING LIT-IDX FROM 1 BY 1
081300                 UNTIL LIT-IDX > LINE-ITEM-COUNT
081400         END-IF
081500         PERFORM 430-PRINT-RECEIPT-FOOTER
081600     END-IF.
081700*
081800*****************************************************************
081900*   410-PRINT-RECEIPT-HEADING                                   *
082000*                                                                *
082100*   STORE NAME, SEPARATOR RULE, TOTAL-PRODUCTS-BOUGHT COUNT, AND     *
082200*   A BLANK SPACER LINE BEFORE THE FIRST DETAIL LINE.                 *
082300*****************************************************************
082400 410-PRINT-RECEIPT-HEADING.
082500*
082600     WRITE RPT-LINE FROM TITLE-LINE AFTER ADVANCING 1 LINE.
082700     WRITE RPT-LINE FROM SEPARATOR-LINE AFTER ADVANCING 1 LINE.
082800     MOVE WT-TOTAL-COUNT TO RL-TOTAL-COUNT-ED.
082900     WRITE RPT-LINE FROM COUNT-LINE AFTER ADVANCING 1 LINE.
083000     WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
083100*
083200*****************************************************************
083300*   420-PRINT-LINE-ITEM-DETAIL                                  *
083400*                                                                *
083500*   ONE RECEIPT LINE FOR THE CURRENT LINE ITEM, IN SCAN ORDER.       *
083600*****************************************************************
083700 420-PRINT-LINE-ITEM-DETAIL.
083800*
083900     MOVE LIT-QUANTITY (LIT-IDX)       TO RL-QUANTITY-ED.
084000     MOVE LIT-NAME (LIT-IDX)           TO RL-NAME.
084100     MOVE LIT-PRICE (LIT-IDX)          TO RL-UNIT-PRICE-ED.
084200     MOVE LIT-EXTENDED-PRICE (LIT-IDX) TO RL-EXTENDED-PRICE-ED.
084300     WRITE RPT-LINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
084400*
084500*****************************************************************
084600*   430-PRINT-RECEIPT-FOOTER                                    *
084700*                                                                *
084800*   SEPARATOR RULE, FROZEN TOTAL, AMOUNT PAID, CHANGE DUE, AND A     *
084900*   CLOSING SEPARATOR RULE.                                          *
085000*****************************************************************
085100 430-PRINT-RECEIPT-FOOTER.
085200*
085300     WRITE RPT-LINE FROM SEPARATOR-LINE AFTER ADVANCING 1 LINE.
085400     MOVE WT-TOTAL-AMOUNT TO RL-TOTAL-AMOUNT-ED.
085500     WRITE RPT-LINE FROM TOTAL-LINE AFTER ADVANCING 1 LINE.
085600     MOVE WT-AMOUNT-PAID TO RL-AMOUNT-PAID-ED.
085700     WRITE RPT-LINE FROM PAID-LINE AFTER ADVANCING 1 LINE.
085800     MOVE WT-CHANGE-DUE TO RL-CHANGE-DUE-ED.
085900     WRITE RPT-LINE FROM CHANGE-LINE AFTER ADVANCING 1 LINE.
086000     WRITE RPT-LINE FROM SEPARATOR-LINE AFTER ADVANCING 1 LINE.
086100*
