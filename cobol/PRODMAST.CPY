000100*****************************************************************
000200*                                                               *
000300*   PRODMAST.CPY                                                *
000400*                                                               *
000500*   PRODUCT MASTER RECORD LAYOUT - CONVENIENCE STORE INVENTORY  *
000600*                                                               *
000700*   ONE ENTRY PER UPC.  KEYED RANDOM ACCESS IN RPL1000 AGAINST  *
000800*   THE INDEXED PRODMAST FILE; LOADED WHOLESALE INTO A TABLE OF *
000900*   THIS LAYOUT AND SEARCHED BY SEARCH ALL IN REG2000.          *
001000*                                                               *
001100*****************************************************************
001200*
001300*    AMENDMENT HISTORY
001400*
001500*    DATE       INIT  TICKET    DESCRIPTION
001600*    ---------  ----  --------  -------------------------------
001700*    10/14/87   RFD   N/A       ORIGINAL LAYOUT - ITEM/DESC/COST/
001800*                               PRICE/REORDER/ON-HAND/ON-ORDER.
001900*    03/02/91   TLM   REQ-0442  RETAIL FLOOR CHANGED FROM 5 TO
002000*                               10-CHARACTER UPC; ADDED STATUS
002100*                               BYTE FOR DISCONTINUED ITEMS.
002200*    11/09/96   RFD   REQ-0601  ADDED LAST-REPLENISH-DATE SO THE
002300*                               NIGHTLY REPLENISH RUN CAN REPORT
002400*                               STALE ITEMS TO PURCHASING.
002500*    07/21/99   CJK   Y2K-014   EXPANDED REPLENISH-YEAR TO 4
002550*                               DIGITS FOR YEAR 2000 READINESS.
002600*    09/08/03   TLM   REQ-0814  PURCHASING'S SEPARATE CATALOG
002620*                               PROCESS WAS RETIRED - DISCONTINUED
002640*                               ITEMS ARE PULLED FROM PRODMAST BY A
002660*                               STAND-ALONE JOB NOW, NOT FLAGGED IN
002680*                               PLACE.  REMOVED PM-STATUS AND ITS
002700*                               88-LEVELS.  THE STALE-ITEM REPORT
002720*                               TO PURCHASING WAS ALSO DROPPED THIS
002740*                               RELEASE, SO PM-LAST-REPLENISH-DATE
002760*                               AND ITS REDEFINES CAME OUT TOO -
002780*                               SEE RPL1000 AND REG2000 CHANGE LOGS.
002800*
002850*    SHARED BY BOTH PROGRAMS IN THE REGISTER CYCLE - RPL1000
002860*    READS AND REWRITES THIS LAYOUT RANDOM BY PM-UPC AGAINST THE
002870*    INDEXED PRODMAST FILE EACH NIGHT; REG2000 LOADS THE SAME
002880*    FILE WHOLESALE INTO PRODUCT-MASTER-TABLE (SEE LINEITM.CPY'S
002890*    COMPANION COPYBOOK FOR THE TABLE DECLARATION) EACH TIME IT
002895*    RUNS A REGISTER TRANSACTION.  ANY CHANGE HERE MUST BE MADE
002898*    WITH BOTH PROGRAMS IN MIND.
002900 01  PRODUCT-MASTER-RECORD.
002950*
002960*    10-BYTE UPC, THE KEY OF THE INDEXED FILE.  WIDENED FROM 5
002970*    BYTES IN THE 03/02/91 AMENDMENT WHEN THE STORE'S SCANNERS
002980*    WERE UPGRADED TO READ FULL UPC-A SYMBOLS.
003000     05  PM-UPC                      PIC X(10).
003150*
003160*    NAME AND BOTH PRICES TOGETHER, SO THEY CAN BE REDEFINED
003170*    BELOW AS ONE ALPHANUMERIC BLOCK FOR A WHOLE-FIELD MOVE WHEN
003180*    A FUTURE UTILITY NEEDS TO COPY A RECORD WITHOUT CARING
003190*    ABOUT THE INDIVIDUAL PRICE PICTURES.
003200     05  PM-DESCRIPTIVE-DATA.
003250*
003260*        THE SHELF LABEL TEXT - WHAT PRINTS ON THE RECEIPT
003270*        DETAIL LINE.
003300         10  PM-NAME                 PIC X(30).
003350*
003360*        WHAT THE STORE PAYS THE WAREHOUSE PER UNIT.  NOT USED
003370*        BY REG2000'S RECEIPT (THE CUSTOMER NEVER SEES THIS
003380*        FIGURE) BUT CARRIED FOR FUTURE MARGIN REPORTING.
003400         10  PM-WHOLESALE-PRICE      PIC 9(05)V99.
003450*
003460*        WHAT THE CUSTOMER PAYS PER UNIT - THE PRICE REG2000
003470*        ACTUALLY RINGS UP AND PRINTS.
003500         10  PM-RETAIL-PRICE         PIC 9(05)V99.
003600*
003650*    ALTERNATE VIEW OF PM-DESCRIPTIVE-DATA AS ONE ALPHANUMERIC
003660*    NAME FIELD AND ONE 14-BYTE BLOCK COVERING BOTH PRICES - NOT
003670*    COMPUTED ON, ONLY MOVED AS A UNIT BY ANY UTILITY THAT NEEDS
003680*    TO COPY THE WHOLE DESCRIPTIVE GROUP WITHOUT NAMING EACH
003690*    PRICE FIELD SEPARATELY.
003700     05  PM-DESCRIPTIVE-DATA-X REDEFINES PM-DESCRIPTIVE-DATA.
003800         10  PM-NAME-X               PIC X(30).
003900         10  PM-PRICES-X             PIC X(14).
004000*
004050*    ON-HAND QUANTITY, MAINTAINED BY RPL1000 ON EVERY REPLENISH
004060*    AND DECREMENTED BY REG2000 AS SALES ARE RUNG UP.
004080     05  PM-INVENTORY-DATA.
004150*
004160*        SIGNED SO A DATA-ENTRY ERROR THAT OVER-SELLS AN ITEM
004170*        SHOWS UP AS A VISIBLE NEGATIVE BALANCE ON THE NEXT
004180*        REPLENISHMENT RATHER THAN WRAPPING OR TRUNCATING.
004200         10  PM-QUANTITY-ON-HAND     PIC S9(07).
004700*
004750*    PAD TO A ROUND 70-BYTE RECORD - SHOP HABIT ON EVERY MASTER
004760*    RECORD REGARDLESS OF WHETHER THE SPARE SPACE IS EVER
004770*    EXPECTED TO BE NEEDED; LEAVES ROOM FOR A FUTURE FIELD
004780*    WITHOUT WIDENING THE RECORD AND FORCING A FILE REBUILD.
004800     05  FILLER                      PIC X(09).
004900*
