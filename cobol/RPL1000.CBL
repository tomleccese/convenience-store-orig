000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RPL1000.
000400 AUTHOR.        R F DELACROIX.
000500 INSTALLATION.  BRIDGEPHASE CONVENIENCE STORES - DATA CENTER.
000600 DATE-WRITTEN.  10/08/1987.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.  RESTRICTED TO AUTHORIZED
000900                PERSONNEL OF THE INVENTORY CONTROL DEPARTMENT.
001000*
001100*****************************************************************
001200*                                                               *
001300*   RPL1000 - STORE INVENTORY REPLENISHMENT                     *
001400*                                                               *
001500*   READS THE NIGHTLY WAREHOUSE REPLENISHMENT FEED (A COMMA     *
001600*   DELIMITED TEXT FILE PRODUCED BY THE WAREHOUSE ORDER-ENTRY    *
001700*   SYSTEM) AND APPLIES IT TO THE STORE'S PRODUCT MASTER FILE,   *
001800*   KEYED BY UPC.  A UPC ALREADY ON THE MASTER HAS ITS NAME AND  *
001900*   PRICES REPLACED AND ITS ON-HAND QUANTITY INCREASED BY THE    *
002000*   QUANTITY ON THE FEED LINE.  A UPC NOT YET ON THE MASTER IS   *
002100*   ADDED.  RUN THIS STEP BEFORE REG2000 SO THE REGISTER SEES    *
002200*   THE REPLENISHED QUANTITIES.                                  *
002300*                                                                *
002400*****************************************************************
002500*
002600*    AMENDMENT HISTORY
002700*
002800*    DATE       INIT  TICKET    DESCRIPTION
002900*    ---------  ----  --------  -------------------------------
003000*    10/08/1987 RFD   N/A       ORIGINAL PROGRAM.  ADAPTED FROM
003100*                               THE IND2000 MASTER-MAINTENANCE
003200*                               SKELETON, RANDOM I-O ON INVMASTI.
003300*    04/19/1989 RFD   REQ-0118  ADDED DUPLICATE-UPC MERGE LOGIC;
003400*                               PREVIOUSLY A SECOND FEED LINE FOR
003500*                               THE SAME UPC OVERWROTE ON-HAND
003600*                               INSTEAD OF ADDING TO IT.
003700*    03/02/1991 TLM   REQ-0442  UPC WIDENED FROM 5 TO 10 BYTES TO
003800*                               MATCH THE NEW SCANNER FEED.
003900*    11/09/1996 RFD   REQ-0601  STAMP PM-LAST-REPLENISH-DATE ON
004000*                               EVERY INSERT OR MERGE SO BUYING
004100*                               CAN FLAG STALE ITEMS.
004200*    07/21/1999 CJK   Y2K-014   CENTURY-WINDOW THE SYSTEM DATE
004300*                               (CUTOVER AT YY=50) INSTEAD OF
004400*                               ASSUMING 19XX.                  CJK072199
004500*    02/11/2002 CJK   REQ-0733  HEADER LINE NOW COMPARED FOR AN
004550*                               EXACT MATCH INCLUDING TRAILING
004600*                               SPACES; A SHIFTED OR TRUNCATED
004700*                               HEADER USED TO SLIP THROUGH.
004750*    06/14/2003 TLM   REQ-0801  REWORKED THE PRICE-FIELD EDIT SO
004760*                               THE DOLLARS/CENTS SPLIT AND THE
004770*                               ZERO-FILL STEP RUN AS A SINGLE
004780*                               PERFORM ... THRU RANGE INSTEAD OF
004790*                               ONE PARAGRAPH CALLING THE NEXT;
004800*                               MATCHES HOW WE WRITE EVERYTHING
004810*                               ELSE IN THIS SHOP.  NO LOGIC
004820*                               CHANGE, JUST THE CALLING STYLE.
004830*    09/08/2003 TLM   REQ-0814  PURCHASING'S CATALOG PROCESS WAS
004840*                               RETIRED; DISCONTINUED ITEMS COME
004850*                               OFF PRODMAST A DIFFERENT WAY NOW
004860*                               AND THE STALE-ITEM REPORT WAS
004870*                               DROPPED.  REMOVED THE STATUS-BYTE
004880*                               SET AND THE REPLENISH-DATE STAMP
004890*                               (PARAGRAPH 430, NOW GONE) FROM
004895*                               BOTH 410 AND 420; SEE PRODMAST.CPY.
004896*
004897*    11/03/2003 RFD   REQ-0822  QUANTITY FIELD WAS BEING TESTED
004898*                               NOT NUMERIC AGAINST THE RAW TRIMMED
004899*                               TEXT, WHICH IS SPACE-FILLED ON THE
004900*                               RIGHT, SO EVERY WELL-FORMED FEED
004901*                               LINE FAILED THE EDIT.  ADDED 325-
004902*                               ZERO-FILL-QUANTITY-FIELD TO MATCH
004903*                               HOW 350 ALREADY HANDLES THE PRICES.
004904*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SPECIAL-NAMES.
005500*    C01 DRIVES THE PRINTER CHANNEL-1 SKIP ON THE EXCEPTION
005600*    LISTING IF ONE IS EVER ADDED TO THIS JOB STEP.  NOT USED
005700*    TODAY BUT CARRIED FORWARD AS SHOP STANDARD BOILERPLATE.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100*
006200 FILE-CONTROL.
006300*
006400*    INVFEED IS THE WAREHOUSE'S NIGHTLY CSV DROP.  IT ARRIVES ON
006500*    THE SAME DD/LOGICAL NAME EVERY RUN - THE JCL (OR ITS
006600*    EQUIVALENT) POINTS INVFEED AT WHATEVER PHYSICAL DATA SET
006700*    WAS CATALOGED FOR TONIGHT'S FEED.
006800     SELECT INVFEED   ASSIGN TO INVFEED
006900                      ORGANIZATION IS LINE SEQUENTIAL
007000                      FILE STATUS IS INVFEED-FILE-STATUS.
007100*
007200*    PRODMAST IS THE STANDING PRODUCT MASTER, KEYED RANDOM BY
007300*    UPC.  REG2000 OPENS THE SAME FILE TOMORROW MORNING AND
007400*    LOADS IT WHOLESALE INTO A TABLE - SEE PRODMAST.CPY FOR THE
007500*    FULL RECORD LAYOUT.
007600     SELECT PRODMAST  ASSIGN TO PRODMAST
007700                      ORGANIZATION IS INDEXED
007800                      ACCESS IS RANDOM
007900                      RECORD KEY IS PM-UPC
008000                      FILE STATUS IS PRODMAST-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600*    ONE FEED LINE AT A TIME.  130 BYTES OF TEXT IS MORE THAN
008700*    ENOUGH FOR UPC(10)+NAME(30)+TWO PRICES+QUANTITY WITH COMMAS
008800*    AND SOME ROOM TO SPARE; THE TRAILING FILLER IS THE USUAL
008900*    SHOP PAD IN CASE THE WAREHOUSE EVER WIDENS THE LAYOUT.
009000 FD  INVFEED
009100     RECORD CONTAINS 132 CHARACTERS.
009200*
009300 01  FD-FEED-LINE.
009400     05  FD-FEED-LINE-TEXT           PIC X(130).
009500     05  FILLER                      PIC X(02).
009600*
009700*    KEYED I-O RECORD AREA FOR PRODMAST.  ONLY THE KEY IS BROKEN
009800*    OUT HERE - THE FULL LAYOUT LIVES IN PRODMAST.CPY AND IS
009900*    MOVED IN AND OUT OF THIS AREA ON EVERY READ/WRITE/REWRITE.
010000 FD  PRODMAST
010100     RECORD CONTAINS 70 CHARACTERS.
010200*
010300 01  PRODMAST-RECORD-AREA.
010400     05  PM-UPC                      PIC X(10).
010500     05  FILLER                      PIC X(60).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900*    STANDALONE COUNTERS AND SUBSCRIPTS.  ALL COMP - THIS SHOP
011000*    DOES NOT CARRY LOOP CONTROLS AS DISPLAY NUMERICS.
011100 77  LINE-NUMBER                  PIC 9(07)   COMP VALUE ZERO.
011200 77  FIELD-COUNT                  PIC 9(02)   COMP VALUE ZERO.
011300 77  LEAD-SPACES                  PIC 9(02)   COMP VALUE ZERO.
011400 77  DIGIT-COUNT                  PIC 9(02)   COMP VALUE ZERO.
011500 77  FIELD-SUB                    PIC 9(02)   COMP VALUE ZERO.
011600*
011700*    RUN SWITCHES.  EACH IS A SINGLE BYTE WITH AN 88-LEVEL SO
011800*    THE PROCEDURE DIVISION NEVER COMPARES AGAINST A LITERAL
011900*    "Y"/"N" DIRECTLY.
012000 01  SWITCHES.
012100     05  FEED-EOF-SWITCH             PIC X       VALUE "N".
012200         88  FEED-EOF                            VALUE "Y".
012300     05  HEADER-VALID-SWITCH         PIC X       VALUE "Y".
012400         88  HEADER-VALID                        VALUE "Y".
012500     05  LINE-VALID-SWITCH           PIC X       VALUE "Y".
012600         88  LINE-VALID                          VALUE "Y".
012700     05  MASTER-FOUND-SWITCH         PIC X       VALUE "N".
012800         88  MASTER-FOUND                        VALUE "Y".
012900     05  FILLER                      PIC X(04)   VALUE SPACES.
013000*
013100*    FILE STATUS BYTES FOR BOTH FILES, EACH WITH THE 88-LEVELS
013200*    WE ACTUALLY TEST.  "02" ON PRODMAST IS A DUPLICATE ALTERNATE
013300*    KEY CONDITION THAT CANNOT HAPPEN HERE (NO ALTERNATE KEYS
013400*    ARE DEFINED) BUT IS CARRIED AS SHOP HABIT ALONGSIDE "00".
013500 01  FILE-STATUS-FIELDS.
013600     05  INVFEED-FILE-STATUS        PIC XX.
013700         88  INVFEED-SUCCESSFUL             VALUE "00".
013800         88  INVFEED-AT-END                 VALUE "10".
013900     05  PRODMAST-FILE-STATUS       PIC XX.
014000         88  PRODMAST-SUCCESSFUL            VALUE "00", "02".
014100         88  PRODMAST-NOT-FOUND             VALUE "23".
014200     05  FILLER                      PIC X(04)   VALUE SPACES.
014300*
014400*    THE ONE AND ONLY VALID HEADER LINE.  SPELLED OUT AS A
014500*    LITERAL RATHER THAN BUILT FIELD BY FIELD SO THE COMPARE IN
014600*    200-VALIDATE-HEADER-LINE IS A SINGLE WHOLE-RECORD TEST.
014700 01  EXPECTED-HEADER-LINE.
014800     05  FILLER                      PIC X(44)
014900         VALUE "upc,name,wholesalePrice,retailPrice,quantity".
015000     05  FILLER                      PIC X(88)   VALUE SPACES.
015100*
015200*    THE SPLIT FEED LINE, ONE SLOT PER COMMA-DELIMITED FIELD.
015300*    SIX SLOTS ARE CARRIED (NOT FIVE) SO A LINE WITH ONE TOO
015400*    MANY FIELDS STILL UNSTRINGS CLEANLY AND CAN BE COUNTED AND
015500*    REJECTED RATHER THAN TRUNCATED SILENTLY.
015600 01  FEED-FIELD-TABLE.
015700     05  FEED-FIELD   OCCURS 6 TIMES            PIC X(30).
015800*
015900*    SAME STORAGE, RENAMED, SO THE TRIMMED (LEADING-SPACE-
016000*    STRIPPED) VERSION OF EACH FIELD CAN BE BUILT IN PLACE BY
016100*    330-TRIM-ONE-FIELD WITHOUT A SECOND WORKING AREA.
016200 01  FEED-FIELD-TABLE-X REDEFINES FEED-FIELD-TABLE.
016300     05  FEED-FIELD-X OCCURS 6 TIMES            PIC X(30).
016400*
016500*    TRIMMED TEXT, ONE FIELD PER BUSINESS MEANING, AFTER THE
016600*    330 LOOP HAS RUN.  STILL ALPHANUMERIC AT THIS POINT - THE
016700*    NUMERIC FIELDS ARE NOT EDITED UNTIL 320.
016800 01  PARSED-TEXT-FIELDS.
016900     05  PARSED-UPC-TEXT          PIC X(30).
017000     05  PARSED-NAME-TEXT         PIC X(30).
017100     05  PARSED-WHOLESALE-TEXT    PIC X(30).
017200     05  PARSED-RETAIL-TEXT       PIC X(30).
017300     05  PARSED-QUANTITY-TEXT     PIC X(30).
017400     05  FILLER                      PIC X(10)   VALUE SPACES.
017500*
017600*    A PRICE FIELD SPLIT ON ITS DECIMAL POINT.  UNSTRING LEAVES
017700*    EACH PIECE LEFT-JUSTIFIED WITH TRAILING SPACES - SEE THE
017800*    BANNER ON 350-ZERO-FILL-PRICE-FIELD FOR WHY THAT MATTERS.
017900 01  PRICE-SPLIT-FIELDS.
018000     05  PRICE-DOLLARS            PIC X(05).
018100     05  PRICE-CENTS               PIC X(02).
018200     05  FILLER                      PIC X(03)   VALUE SPACES.
018300*
018400*    THE SAME TWO PIECES, RIGHT-JUSTIFIED AND ZERO-FILLED, SO
018500*    THEY ARE FIT TO BE NUMERIC-TESTED AND MOVED INTO A PIC 9
018600*    ITEM.  BUILT BY 350-ZERO-FILL-PRICE-FIELD.
018700 01  PRICE-ZERO-FILL-FIELDS.
018800     05  PRICE-DOLLARS-ZF         PIC X(05).
018900     05  PRICE-CENTS-ZF           PIC X(02).
019000     05  FILLER                      PIC X(03)   VALUE SPACES.
019010*
019020*    THE PARSED QUANTITY TEXT, RIGHT-JUSTIFIED AND ZERO-FILLED THE
019030*    SAME WAY AS THE TWO PRICE PIECES ABOVE, SO IT IS FIT TO BE
019040*    NUMERIC-TESTED AND MOVED INTO PARSED-QUANTITY.  BUILT BY
019050*    325-ZERO-FILL-QUANTITY-FIELD.
019060 01  QUANTITY-ZERO-FILL-FIELDS.
019070     05  QUANTITY-ZF              PIC X(07).
019080     05  FILLER                      PIC X(03)   VALUE SPACES.
019100*
019200*    A NUMERIC EDIT AREA REDEFINED AS ONE PIC 9(05)V99 ELEMENTARY
019300*    ITEM, SO THE TWO ZERO-FILLED PIECES CAN BE ASSEMBLED INTO A
019400*    SINGLE DECIMAL VALUE WITHOUT AN INTRINSIC FUNCTION.
019500 01  PRICE-EDIT-AREA.
019600     05  PRICE-WHOLE-ED           PIC 9(05).
019700     05  PRICE-CENTS-ED           PIC 9(02).
019800 01  PRICE-VALUE REDEFINES PRICE-EDIT-AREA
019900                                     PIC 9(05)V99.
020000*
020100*    FULLY EDITED, NUMERIC VERSIONS OF THE THREE NUMERIC FEED
020200*    FIELDS, READY TO MOVE INTO THE MASTER RECORD.
020300 01  PARSED-NUMERIC-FIELDS.
020400     05  PARSED-WHOLESALE-PRICE   PIC 9(05)V99.
020500     05  PARSED-RETAIL-PRICE      PIC 9(05)V99.
020600     05  PARSED-QUANTITY          PIC 9(07).
020700     05  FILLER                      PIC X(04)   VALUE SPACES.
021700*
021800*    THE PRODUCT MASTER RECORD LAYOUT ITSELF - SHARED WITH
021900*    REG2000 SO BOTH PROGRAMS AGREE ON WHAT A PRODUCT LOOKS LIKE.
022000     COPY PRODMAST.
022100*
022200*    HOLDS THE TEXT OF WHATEVER WENT WRONG ON A PARSE ERROR, FOR
022300*    THE DISPLAY IN 300-PROCESS-FEED-LINE'S ABORT PATH.
022400 01  ERROR-MESSAGE                PIC X(60)   VALUE SPACES.
022500*
022600 PROCEDURE DIVISION.
022700*
022800*****************************************************************
022900*   000-REPLENISH-INVENTORY                                     *
023000*                                                               *
023100*   MAIN LINE.  OPENS BOTH FILES, STAMPS TODAY'S DATE, CHECKS    *
023200*   THE HEADER, THEN DRIVES THE PER-LINE LOOP UNTIL END OF       *
023300*   FEED.  AN EMPTY FEED (EOF ON THE VERY FIRST READ) OR A BAD   *
023400*   HEADER BOTH FALL THROUGH TO 000-CLOSE-FILES WITHOUT TOUCHING *
023500*   THE MASTER - THIS IS THE ONE GO TO IN THE PROGRAM, USED THE  *
023600*   WAY THE SHOP ALWAYS HAS FOR AN EARLY-OUT TO THE COMMON       *
023700*   CLOSE/STOP LOGIC RATHER THAN NESTING THE WHOLE BODY INSIDE   *
023800*   ONE MORE IF.                                                *
023900*****************************************************************
024000 000-REPLENISH-INVENTORY.
024100*
024200     OPEN INPUT INVFEED
024300          I-O   PRODMAST.
024500     PERFORM 100-READ-FEED-LINE.
024600     IF FEED-EOF
024700*        EMPTY FEED - NOTHING TO DO, NOT AN ERROR.
024800         GO TO 000-CLOSE-FILES.
024900     PERFORM 200-VALIDATE-HEADER-LINE.
025000     IF NOT HEADER-VALID
025100         DISPLAY "RPL1000 - INVALID HEADER LINE ON INVFEED"
025200         DISPLAY "RPL1000 - REPLENISHMENT ABORTED"
025300         GO TO 000-CLOSE-FILES.
025400     PERFORM 100-READ-FEED-LINE.
025500     PERFORM 300-PROCESS-FEED-LINE
025600         UNTIL FEED-EOF.
025700*
025800*    COMMON CLOSE/STOP FOR BOTH THE NORMAL PATH AND THE TWO
025900*    EARLY-OUT CONDITIONS ABOVE.
026000 000-CLOSE-FILES.
026100*
026200     CLOSE INVFEED
026300           PRODMAST.
026400     STOP RUN.
026500*
026600*****************************************************************
026700*   100-READ-FEED-LINE                                          *
026800*                                                               *
026900*   READS ONE PHYSICAL LINE FROM THE FEED AND BUMPS THE LINE     *
027000*   COUNTER (USED ONLY IN THE PARSE-ERROR DISPLAY, SO A BAD      *
027100*   LINE CAN BE FOUND QUICKLY IN THE FEED FILE).                 *
027200*****************************************************************
027300 100-READ-FEED-LINE.
027400*
027500     READ INVFEED
027600         AT END
027700             MOVE "Y" TO FEED-EOF-SWITCH
027800     END-READ.
027900     IF NOT FEED-EOF
028000         ADD 1 TO LINE-NUMBER.
028100*
028200*****************************************************************
028300*   200-VALIDATE-HEADER-LINE                                    *
028400*                                                               *
028500*   THE FEED'S FIRST LINE MUST MATCH EXPECTED-HEADER-LINE     *
028600*   EXACTLY, TRAILING SPACES AND ALL - A SHIFTED OR TRUNCATED    *
028700*   HEADER FROM A BAD WAREHOUSE EXTRACT USED TO SLIP PAST A      *
028800*   SHORTER COMPARE (SEE 02/11/2002 ON THE AMENDMENT LOG).       *
028900*****************************************************************
029000 200-VALIDATE-HEADER-LINE.
029100*
029200     IF FD-FEED-LINE NOT = EXPECTED-HEADER-LINE
029300         MOVE "N" TO HEADER-VALID-SWITCH.
029400*
029500*****************************************************************
029600*   300-PROCESS-FEED-LINE                                       *
029700*                                                                *
029800*   ONE PASS OF THE MAIN LOOP: SKIP A BLANK LINE, OTHERWISE       *
029900*   SPLIT AND EDIT IT, THEN EITHER MERGE IT INTO AN EXISTING      *
030000*   MASTER RECORD OR ADD A NEW ONE.  ANY EDIT FAILURE IS FATAL -  *
030100*   THIS SHOP WOULD RATHER STOP THE RUN COLD THAN POST A          *
030200*   PARTIALLY-TRUSTED REPLENISHMENT.                              *
030300*****************************************************************
030400 300-PROCESS-FEED-LINE.
030500*
030600     IF FD-FEED-LINE = SPACES
030700         PERFORM 100-READ-FEED-LINE
030800     ELSE
030900         PERFORM 310-SPLIT-FEED-LINE
031000         IF LINE-VALID
031100             PERFORM 320-EDIT-FEED-FIELDS
031200         END-IF
031300         IF LINE-VALID
031400             PERFORM 400-READ-PRODUCT-MASTER
031500             IF MASTER-FOUND
031600                 PERFORM 410-MERGE-PRODUCT-MASTER
031700             ELSE
031800                 PERFORM 420-ADD-PRODUCT-MASTER
031900             END-IF
032000         ELSE
032100*            A PARSE ERROR ON ANY FIELD OF ANY LINE STOPS THE
032200*            WHOLE RUN - WE DO NOT POST HALF A FEED.
032300             DISPLAY "RPL1000 - PARSE ERROR ON INVFEED LINE "
032400                 LINE-NUMBER
032500             DISPLAY "RPL1000 - " ERROR-MESSAGE
032600             DISPLAY "RPL1000 - REPLENISHMENT ABORTED"
032700             MOVE "Y" TO FEED-EOF-SWITCH
032800         END-IF
032900         IF NOT FEED-EOF
033000             PERFORM 100-READ-FEED-LINE
033100         END-IF
033200     END-IF.
033300*
033400*****************************************************************
033500*   310-SPLIT-FEED-LINE                                         *
033600*                                                                *
033700*   UNSTRINGS THE RAW TEXT LINE ON COMMA INTO UP TO SIX SLOTS     *
033800*   AND COUNTS HOW MANY CAME OUT.  EXACTLY FIVE IS THE ONLY       *
033900*   ACCEPTABLE COUNT - FEWER MEANS A MISSING FIELD, MORE MEANS    *
034000*   AN EXTRA COMMA SOMEWHERE (MOST OFTEN AN UNESCAPED COMMA IN    *
034100*   THE PRODUCT NAME).                                           *
034200*****************************************************************
034300 310-SPLIT-FEED-LINE.
034400*
034500     MOVE "Y" TO LINE-VALID-SWITCH.
034600     MOVE SPACES TO FEED-FIELD-TABLE.
034700     UNSTRING FD-FEED-LINE DELIMITED BY ","
034800         INTO FEED-FIELD (1) FEED-FIELD (2)
034900              FEED-FIELD (3) FEED-FIELD (4)
035000              FEED-FIELD (5) FEED-FIELD (6)
035100         TALLYING IN FIELD-COUNT.
035200     IF FIELD-COUNT NOT = 5
035300         MOVE "N" TO LINE-VALID-SWITCH
035400         MOVE "LINE DOES NOT SPLIT INTO EXACTLY 5 FIELDS"
035500             TO ERROR-MESSAGE.
035600*
035700*****************************************************************
035800*   320-EDIT-FEED-FIELDS                                        *
035900*                                                                *
036000*   TRIMS ALL FIVE SPLIT FIELDS, COPIES THEM TO THEIR NAMED       *
036100*   WORKING-STORAGE SLOTS, VALIDATES QUANTITY AS NUMERIC, THEN    *
036200*   RUNS THE TWO PRICE FIELDS (WHOLESALE, RETAIL) THROUGH THE     *
036300*   340-THRU-355 PRICE-EDIT RANGE.  THE VARYING LOOP STOPS EARLY  *
036400*   THE MOMENT A PRICE FIELD GOES INVALID SO WE DO NOT BOTHER     *
036500*   EDITING THE SECOND PRICE AFTER THE FIRST HAS ALREADY FAILED.  *
036600*****************************************************************
036700 320-EDIT-FEED-FIELDS.
036800*
036900     PERFORM 330-TRIM-ONE-FIELD
037000         VARYING FIELD-SUB FROM 1 BY 1
037100         UNTIL FIELD-SUB > 5.
037200     MOVE FEED-FIELD-X (1) TO PARSED-UPC-TEXT.
037300     MOVE FEED-FIELD-X (2) TO PARSED-NAME-TEXT.
037400     MOVE FEED-FIELD-X (3) TO PARSED-WHOLESALE-TEXT.
037500     MOVE FEED-FIELD-X (4) TO PARSED-RETAIL-TEXT.
037600     MOVE FEED-FIELD-X (5) TO PARSED-QUANTITY-TEXT.
037620     IF LINE-VALID
037640         PERFORM 325-ZERO-FILL-QUANTITY-FIELD
037660     END-IF.
037700     IF LINE-VALID
037800         IF QUANTITY-ZF NOT NUMERIC
037900             MOVE "N" TO LINE-VALID-SWITCH
038000             MOVE "QUANTITY FIELD IS NOT NUMERIC"
038100                 TO ERROR-MESSAGE
038200         ELSE
038300             MOVE QUANTITY-ZF TO PARSED-QUANTITY
038400         END-IF
038500     END-IF.
038600*    FIELD-SUB = 3 MEANS WHOLESALE-PRICE, = 4 MEANS
038700*    RETAIL-PRICE - SEE 340-EDIT-ONE-PRICE-FIELD'S TEST ON IT.
038800     IF LINE-VALID
038900         PERFORM 340-EDIT-ONE-PRICE-FIELD THRU 355-VALIDATE-PRICE-FIELD
039000             WITH TEST BEFORE VARYING FIELD-SUB
039100             FROM 3 BY 1 UNTIL FIELD-SUB > 4 OR NOT LINE-VALID.
039110*
039120*****************************************************************
039130*   325-ZERO-FILL-QUANTITY-FIELD                                *
039140*                                                                *
039150*   THE TRIMMED QUANTITY TEXT IS LEFT-JUSTIFIED WITH TRAILING    *
039160*   SPACES, THE SAME AS THE UNSTRING OUTPUT 350-ZERO-FILL-PRICE- *
039170*   FIELD CLEANS UP BELOW - A NUMERIC CLASS TEST REQUIRES EVERY  *
039180*   POSITION OF THE FIELD TO BE A DIGIT, SO "120" FOLLOWED BY    *
039190*   27 TRAILING SPACES WOULD FAIL NOT NUMERIC IF TESTED AS-IS.   *
039200*   RIGHT-JUSTIFIES THE DIGITS INTO A ZERO-FILLED 7-BYTE FIELD   *
039210*   BEFORE THIS IS TESTED OR MOVED - SAME TECHNIQUE AS 350, JUST *
039220*   ONE FIELD INSTEAD OF A SPLIT DOLLARS/CENTS PAIR.  A FIELD    *
039230*   WITH NO DIGITS AT ALL, OR MORE THAN 7 OF THEM, FAILS THE     *
039240*   LINE OUTRIGHT HERE RATHER THAN LEAVING A BAD VALUE BEHIND.   *
039250*****************************************************************
039260 325-ZERO-FILL-QUANTITY-FIELD.
039270*
039280     MOVE ZEROS TO QUANTITY-ZF.
039290     MOVE ZERO  TO LEAD-SPACES.
039300     INSPECT PARSED-QUANTITY-TEXT TALLYING LEAD-SPACES
039310         FOR ALL SPACE.
039320     COMPUTE DIGIT-COUNT = 30 - LEAD-SPACES.
039330     IF DIGIT-COUNT > 0 AND DIGIT-COUNT NOT > 7
039340         MOVE PARSED-QUANTITY-TEXT (1:DIGIT-COUNT)
039350             TO QUANTITY-ZF (8 - DIGIT-COUNT:DIGIT-COUNT)
039360     ELSE
039370         MOVE "N" TO LINE-VALID-SWITCH
039380         MOVE "QUANTITY FIELD IS NOT NUMERIC"
039390             TO ERROR-MESSAGE
039400     END-IF.
039410*
039420*****************************************************************
039430*   330-TRIM-ONE-FIELD                                          *
039500*                                                                *
039600*   STRIPS LEADING SPACES FROM ONE SPLIT FIELD BY REFERENCE       *
039700*   MODIFICATION - NO INTRINSIC FUNCTION AVAILABLE ON THIS        *
039800*   COMPILER FOR THE JOB, SO WE COUNT THE LEADING SPACES WITH     *
039900*   INSPECT AND THEN MOVE THE REMAINDER.  A FIELD THAT IS ALL     *
040000*   SPACES (30 OF THEM) IS LEFT AS-IS RATHER THAN MOVED FROM A     *
040100*   ZERO-LENGTH REFERENCE MODIFICATION, WHICH SOME COMPILERS       *
040200*   REJECT AT RUN TIME.                                           *
040300*****************************************************************
040400 330-TRIM-ONE-FIELD.
040500*
040600     MOVE ZERO TO LEAD-SPACES.
040700     INSPECT FEED-FIELD (FIELD-SUB)
040800         TALLYING LEAD-SPACES FOR LEADING SPACE.
040900     IF LEAD-SPACES > 0 AND LEAD-SPACES < 30
041000         MOVE FEED-FIELD (FIELD-SUB)
041100                 (LEAD-SPACES + 1:)
041200             TO FEED-FIELD-X (FIELD-SUB)
041300     ELSE
041400         MOVE FEED-FIELD (FIELD-SUB)
041500             TO FEED-FIELD-X (FIELD-SUB).
041600*
041700*****************************************************************
041800*   340-EDIT-ONE-PRICE-FIELD  THRU  355-VALIDATE-PRICE-FIELD     *
041900*                                                                *
042000*   ONE LOGICAL STEP SPLIT ACROSS THREE PARAGRAPHS AND PERFORMED  *
042100*   AS A SINGLE THRU RANGE FROM 320-EDIT-FEED-FIELDS:             *
042200*                                                                 *
042300*       340 SPLITS THE PRICE TEXT ON ITS DECIMAL POINT;           *
042400*       350 RIGHT-JUSTIFIES AND ZERO-FILLS BOTH PIECES;           *
042500*       355 NUMERIC-TESTS THE RESULT AND, IF GOOD, MOVES IT       *
042600*           INTO THE APPROPRIATE PARSED-PRICE FIELD.              *
042700*                                                                 *
042800*   CONTROL FALLS FROM 340 INTO 350 INTO 355 IN LINE-NUMBER        *
042900*   ORDER - NONE OF THE THREE PERFORM ONE ANOTHER.  FIELD-SUB   *
043000*   TELLS 340 AND 355 WHICH OF THE TWO PRICE FIELDS (WHOLESALE,    *
043100*   RETAIL) IS CURRENTLY BEING EDITED.                             *
043200*****************************************************************
043300 340-EDIT-ONE-PRICE-FIELD.
043400*
043500     MOVE SPACES TO PRICE-DOLLARS PRICE-CENTS.
043600     IF FIELD-SUB = 3
043700         UNSTRING PARSED-WHOLESALE-TEXT DELIMITED BY "."
043800             INTO PRICE-DOLLARS PRICE-CENTS
043900             ON OVERFLOW
044000                 MOVE "N" TO LINE-VALID-SWITCH
044100         END-UNSTRING
044200     ELSE
044300         UNSTRING PARSED-RETAIL-TEXT DELIMITED BY "."
044400             INTO PRICE-DOLLARS PRICE-CENTS
044500             ON OVERFLOW
044600                 MOVE "N" TO LINE-VALID-SWITCH
044700         END-UNSTRING
044800     END-IF.
044900*
045000*    THE WAREHOUSE FEED LEAVES THE DOLLARS AND CENTS PIECES OF
045100*    EACH PRICE LEFT-JUSTIFIED IN THEIR UNSTRING TARGETS (E.G.
045200*    "12" FOLLOWED BY BLANKS), WHICH WOULD FAIL A NUMERIC TEST
045300*    OR MOVE GARBAGE INTO A PIC 9 FIELD IF MOVED AS-IS.  RIGHT-
045400*    JUSTIFY EACH PIECE INTO A ZERO-FILLED FIELD HERE, BEFORE
045500*    355 TESTS OR MOVES IT.  RUNS EVEN IF 340 ALREADY FLAGGED
045600*    THE LINE INVALID - HARMLESS, SINCE 355 CHECKS LINE-VALID
045700*    BEFORE DOING ANYTHING WITH THE RESULT.
045800 350-ZERO-FILL-PRICE-FIELD.
045900*
046000     MOVE ZEROS TO PRICE-DOLLARS-ZF.
046100     MOVE ZERO  TO LEAD-SPACES.
046200     INSPECT PRICE-DOLLARS TALLYING LEAD-SPACES FOR ALL SPACE.
046300     COMPUTE DIGIT-COUNT = 5 - LEAD-SPACES.
046400     IF DIGIT-COUNT > 0 AND DIGIT-COUNT NOT > 5
046500         MOVE PRICE-DOLLARS (1:DIGIT-COUNT)
046600             TO PRICE-DOLLARS-ZF (6 - DIGIT-COUNT:DIGIT-COUNT)
046700     ELSE
046800         MOVE "N" TO LINE-VALID-SWITCH
046900     END-IF.
047000     MOVE ZEROS TO PRICE-CENTS-ZF.
047100     MOVE ZERO  TO LEAD-SPACES.
047200     INSPECT PRICE-CENTS TALLYING LEAD-SPACES FOR ALL SPACE.
047300     COMPUTE DIGIT-COUNT = 2 - LEAD-SPACES.
047400     IF DIGIT-COUNT > 0 AND DIGIT-COUNT NOT > 2
047500         MOVE PRICE-CENTS (1:DIGIT-COUNT)
047600             TO PRICE-CENTS-ZF (3 - DIGIT-COUNT:DIGIT-COUNT)
047700     ELSE
047800         MOVE "N" TO LINE-VALID-SWITCH
047900     END-IF.
048000*
048100*    LAST LEG OF THE 340-THRU-355 RANGE.  IF ANYTHING UPSTREAM
048200*    ALREADY FAILED THE LINE, DO NOTHING FURTHER - THE ABORT
048300*    MESSAGE IN 300-PROCESS-FEED-LINE WILL ALREADY FIRE.
048400 355-VALIDATE-PRICE-FIELD.
048500*
048600     IF LINE-VALID
048700         IF PRICE-DOLLARS-ZF NOT NUMERIC
048800             OR PRICE-CENTS-ZF NOT NUMERIC
048900             MOVE "N" TO LINE-VALID-SWITCH
049000             MOVE "PRICE FIELD IS NOT A VALID NUMBER"
049100                 TO ERROR-MESSAGE
049200         ELSE
049300             MOVE PRICE-DOLLARS-ZF TO PRICE-WHOLE-ED
049400             MOVE PRICE-CENTS-ZF  TO PRICE-CENTS-ED
049500             IF FIELD-SUB = 3
049600                 MOVE PRICE-VALUE TO PARSED-WHOLESALE-PRICE
049700             ELSE
049800                 MOVE PRICE-VALUE TO PARSED-RETAIL-PRICE
049900             END-IF
050000         END-IF
050100     END-IF.
050200*
050300*****************************************************************
050400*   400-READ-PRODUCT-MASTER                                     *
050500*                                                                *
050600*   KEYED RANDOM READ ON THE PARSED UPC.  NOT FOUND IS A NORMAL,  *
050700*   EXPECTED OUTCOME FOR A BRAND-NEW PRODUCT, NOT AN ERROR.       *
050800*****************************************************************
050900 400-READ-PRODUCT-MASTER.
051000*
051100     MOVE SPACES TO PM-UPC.
051200     MOVE PARSED-UPC-TEXT (1:10) TO PM-UPC.
051300     READ PRODMAST INTO PRODUCT-MASTER-RECORD
051400         INVALID KEY
051500             MOVE "N" TO MASTER-FOUND-SWITCH
051600         NOT INVALID KEY
051700             MOVE "Y" TO MASTER-FOUND-SWITCH
051800     END-READ.
051900*
052000*****************************************************************
052100*   410-MERGE-PRODUCT-MASTER                                    *
052200*                                                                *
052300*   UPC ALREADY ON FILE: REPLACE NAME AND BOTH PRICES OUTRIGHT,   *
052400*   BUT ADD (NOT REPLACE) THE FEED'S QUANTITY TO WHAT WAS         *
052500*   ALREADY ON HAND - SEE THE 04/19/1989 AMENDMENT FOR WHY THIS   *
052600*   IS ADD AND NOT MOVE.                                          *
052900*****************************************************************
053000 410-MERGE-PRODUCT-MASTER.
053100*
053200     MOVE PARSED-NAME-TEXT (1:30)   TO PM-NAME.
053300     MOVE PARSED-WHOLESALE-PRICE    TO PM-WHOLESALE-PRICE.
053400     MOVE PARSED-RETAIL-PRICE       TO PM-RETAIL-PRICE.
053500     ADD PARSED-QUANTITY TO PM-QUANTITY-ON-HAND.
053700     REWRITE PRODMAST-RECORD-AREA FROM PRODUCT-MASTER-RECORD
053800         INVALID KEY
053900             DISPLAY "RPL1000 - REWRITE ERROR ON PRODMAST FOR "
054000                 PM-UPC
054100             DISPLAY "RPL1000 - FILE STATUS " PRODMAST-FILE-STATUS.
054200*
054300*****************************************************************
054400*   420-ADD-PRODUCT-MASTER                                      *
054500*                                                                *
054600*   BRAND-NEW UPC: BUILD A FRESH MASTER RECORD FROM THE PARSED    *
054700*   FIELDS AND WRITE IT.  QUANTITY ON A NEW RECORD IS SIMPLY THE  *
054800*   FEED'S QUANTITY - THERE IS NOTHING ON HAND YET TO ADD IT TO.  *
055000*****************************************************************
055100 420-ADD-PRODUCT-MASTER.
055200*
055300     MOVE SPACES TO PRODUCT-MASTER-RECORD.
055400     MOVE PARSED-UPC-TEXT (1:10)    TO PM-UPC.
055500     MOVE PARSED-NAME-TEXT (1:30)   TO PM-NAME.
055600     MOVE PARSED-WHOLESALE-PRICE    TO PM-WHOLESALE-PRICE.
055700     MOVE PARSED-RETAIL-PRICE       TO PM-RETAIL-PRICE.
055800     MOVE PARSED-QUANTITY           TO PM-QUANTITY-ON-HAND.
056100     WRITE PRODMAST-RECORD-AREA FROM PRODUCT-MASTER-RECORD
056200         INVALID KEY
056300             DISPLAY "RPL1000 - WRITE ERROR ON PRODMAST FOR "
056400                 PM-UPC
056500             DISPLAY "RPL1000 - FILE STATUS " PRODMAST-FILE-STATUS.
056600*
