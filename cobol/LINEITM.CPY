000100*****************************************************************
000200*                                                               *
000300*   LINEITM.CPY                                                 *
000400*                                                               *
000500*   LINE ITEM / TRANSACTION-TOTALS LAYOUT - CONVENIENCE STORE   *
000600*   REGISTER.  ONE ENTRY PER DISTINCT UPC SCANNED IN THE        *
000700*   CURRENT TRANSACTION, HELD IN FIRST-SCANNED ORDER IN THE     *
000800*   LINE-ITEM-TABLE BELOW.                                      *
000900*                                                               *
001000*****************************************************************
001100*
001200*    AMENDMENT HISTORY
001300*
001400*    DATE       INIT  TICKET    DESCRIPTION
001500*    ---------  ----  --------  -------------------------------
001600*    02/18/88   RFD   REQ-0558  ORIGINAL LAYOUT FOR THE REGISTER
001700*                               REWRITE (REPLACES HAND-KEYED
001800*                               SALES SLIPS).
001900*    09/30/91   CJK   REQ-0612  ADDED TRANSACTION-TOTALS GROUP SO
002000*                               THE FOOTER CAN CARRY FROZEN
002100*                               AMOUNTS SEPARATE FROM THE RUNNING
002200*                               LINE-ITEM SUMS.
002300*    04/11/94   RFD   REQ-0519  ADDED LI-STOCK-STATUS AND ITS TWO
002400*                               88-LEVELS SO A SHORT-STOCK LINE
002500*                               ITEM COULD BE FLAGGED ON THE
002600*                               RECEIPT WITHOUT REFUSING THE SALE.
002700*
002800*    THIS COPYBOOK HOLDS TWO SEPARATE 01-LEVEL GROUPS THAT TRAVEL
002900*    TOGETHER BUT ARE NOT THE SAME RECORD: LINE-ITEM-RECORD IS
003000*    THE SHAPE OF ONE ROW IN REG2000'S LINE-ITEM-TABLE, AND
003100*    TRANSACTION-TOTALS IS THE ONE SET OF FROZEN SALE TOTALS
003200*    PRINTED ON THE RECEIPT FOOTER.  KEPT IN ONE COPYBOOK BECAUSE
003300*    NOTHING ELSE IN THE SHOP USES EITHER LAYOUT ON ITS OWN.
003400*
003500 01  LINE-ITEM-RECORD.
003600*
003700*    10-BYTE UPC, SAME WIDTH AS SCAN-EVENT-RECORD AND THE
003800*    PRODUCT MASTER - WIDENED FROM 5 BYTES BACK WHEN THE MASTER
003900*    WAS (SEE PRODMAST.CPY'S 03/02/91 AMENDMENT).
004000     05  LI-UPC                      PIC X(10).
004100*
004200*    COPIED FROM THE PRODUCT MASTER AT THE TIME OF THE FIRST
004300*    SCAN OF THIS UPC IN THE TRANSACTION, AND REFRESHED ON EVERY
004400*    SUBSEQUENT SCAN OF THE SAME UPC - A PRICE CHANGE DURING THE
004500*    TRANSACTION (RARE, BUT POSSIBLE ON A LONG LINE) IS HONORED.
004600     05  LI-NAME                     PIC X(30).
004700*
004800*    UNIT RETAIL PRICE AT TIME OF LAST SCAN.  FIVE WHOLE-DOLLAR
004900*    DIGITS IS THE SAME PRICE WIDTH CARRIED ON THE PRODUCT
005000*    MASTER - NOTHING IN THIS STORE'S CATALOG PRICES ABOVE
005100*    $99,999.99.
005200     05  LI-PRICE                    PIC 9(05)V99.
005300*
005400*    HOW MANY UNITS OF THIS UPC HAVE BEEN SCANNED SO FAR THIS
005500*    TRANSACTION.  SEVEN DIGITS IS MORE ROOM THAN A SINGLE SALE
005600*    WILL EVER NEED, BUT MATCHES THE WIDTH USED ELSEWHERE IN THE
005700*    SHOP FOR A QUANTITY FIELD.
005800     05  LI-QUANTITY                 PIC 9(07).
005900*
006000*    LI-PRICE TIMES LI-QUANTITY, RECOMPUTED ON EVERY SCAN OF
006100*    THIS UPC (SEE REG2000 PARAGRAPH 240) RATHER THAN CARRIED AS
006200*    A RUNNING ADD, SO A MID-TRANSACTION PRICE REFRESH DOES NOT
006300*    LEAVE THE EXTENDED PRICE OUT OF STEP WITH THE UNIT PRICE.
006400     05  LI-EXTENDED-PRICE           PIC 9(07)V99.
006500*
006600*    "Y" IF ENOUGH STOCK WAS ON HAND (AS OF THE LAST SCAN OF
006700*    THIS UPC) TO COVER THE QUANTITY SOLD, "N" IF NOT.  THE SALE
006800*    PROCEEDS EITHER WAY - THIS IS AN INDICATOR PRINTED FOR THE
006900*    STORE MANAGER'S BENEFIT, NOT A CONTROL ON WHETHER THE ITEM
007000*    RINGS UP.
007100     05  LI-STOCK-STATUS             PIC X(01).
007200         88  LI-STOCK-SUFFICIENT             VALUE "Y".
007300         88  LI-STOCK-SHORT                  VALUE "N".
007400*
007500*    PAD TO A ROUND 80-BYTE RECORD, SHOP HABIT ON EVERY TABLE
007600*    ENTRY AND FD RECORD REGARDLESS OF WHETHER THE SPARE SPACE
007700*    IS EVER EXPECTED TO BE NEEDED.
007800     05  FILLER                      PIC X(09).
007900*
008000*    ALTERNATE VIEW OF THE SAME 80 BYTES, BREAKING OUT ONLY THE
008100*    KEY (LIX-UPC) AND TREATING EVERYTHING AFTER IT AS ONE BLOCK.
008200*    NOT USED BY TODAY'S PARAGRAPHS BUT CARRIED AS THE SAME
008300*    ALTERNATE-KEY-VIEW HABIT THE SHOP USES ON PRODMAST.CPY, IN
008400*    CASE A FUTURE UTILITY NEEDS TO COMPARE TWO ENTRIES BY KEY
008500*    WITHOUT CARING ABOUT THE REST OF THE ROW.
008600 01  LINE-ITEM-RECORD-X REDEFINES LINE-ITEM-RECORD.
008700     05  LIX-UPC                     PIC X(10).
008800     05  LIX-REMAINDER               PIC X(63).
008900*
009000*    THE ONE SET OF SALE TOTALS FOR THE CURRENT TRANSACTION.
009100*    FROZEN BY REG2000 PARAGRAPH 320 AT THE MOMENT PAYMENT IS
009200*    ACCEPTED AND NEVER RECOMPUTED AFTER THAT, SO A RECEIPT
009300*    REPRINT (IF ONE IS EVER ADDED) WOULD SHOW EXACTLY WHAT THE
009400*    CUSTOMER WAS ACTUALLY CHARGED EVEN IF THE LINE-ITEM TABLE
009500*    WERE SOMEHOW TOUCHED AGAIN.
009600 01  TRANSACTION-TOTALS.
009700*
009800*    SUM OF EVERY LI-QUANTITY ACROSS ALL LINE ITEMS - THE
009900*    "TOTAL PRODUCTS BOUGHT" FIGURE ON THE RECEIPT HEADING.
010000     05  WT-TOTAL-COUNT              PIC 9(07).
010100*
010200*    SUM OF EVERY LI-EXTENDED-PRICE - THE PRE-PAYMENT SALE
010300*    TOTAL, BEFORE TENDER AND CHANGE ARE FACTORED IN.
010400     05  WT-TOTAL-AMOUNT             PIC 9(07)V99.
010500*
010600*    THE ACTUAL AMOUNT TENDERED, COPIED FROM PAY-AMOUNT AT
010700*    THE MOMENT THE TRANSACTION IS MARKED PAID.
010800     05  WT-AMOUNT-PAID              PIC 9(07)V99.
010900*
011000*    WT-AMOUNT-PAID MINUS WT-TOTAL-AMOUNT - WHAT THE REGISTER
011100*    OWES THE CUSTOMER BACK.  COMPUTED ONCE, AT FREEZE TIME, AND
011200*    PRINTED AS-IS ON THE RECEIPT FOOTER.
011300     05  WT-CHANGE-DUE               PIC 9(07)V99.
011400*
011500*    PAD TO 40 BYTES - SHOP HABIT, SAME AS EVERY OTHER GROUP IN
011600*    THIS COPYBOOK AND IN PRODMAST.CPY.
011700     05  FILLER                      PIC X(10).
011800*
